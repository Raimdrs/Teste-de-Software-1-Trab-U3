000100*----------------------------------------------------------------*        
000200*  CARRITEM  --  LAYOUT DEL REGISTRO DE ITEM DE CARRINHO (PEDIDO)*        
000300*  Un renglon por item de producto dentro de un carrinho de      *        
000400*  compras.  Varios renglones pueden compartir el mismo          *        
000500*  WS-ENT-CART-ID (mismo pedido); el programa que lee este       *        
000600*  archivo debe venir ordenado por WS-ENT-CART-ID (quiebre de    *        
000700*  control) para acumular los items de un mismo carrinho.        *        
000800*----------------------------------------------------------------*        
000900 01 WS-ENT-CARRINHO-ITEM.                                                 
001000     05 WS-ENT-CART-ID               PIC 9(09).                           
001100     05 WS-ENT-CUSTOMER-ID           PIC 9(09).                           
001200     05 WS-ENT-PRODUCT-ID            PIC 9(09).                           
001300     05 WS-ENT-QUANTITY              PIC 9(05).                           
001400     05 WS-ENT-UNIT-PRICE            PIC S9(07)V99.                       
001500     05 WS-ENT-UNIT-WEIGHT           PIC 9(03)V99.                        
001600     05 WS-ENT-FRAGILE-FLAG          PIC X(01).                           
001700         88 WS-ENT-FRAGILE-SIM           VALUE 'Y'.                       
001800         88 WS-ENT-FRAGILE-NAO           VALUE 'N'.                       
001900     05 FILLER                       PIC X(08).                           
