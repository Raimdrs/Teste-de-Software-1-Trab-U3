000100*----------------------------------------------------------------*        
000200* PROGRAMA  : CLVALEST                                           *        
000300* MODULO CALLED QUE CONSULTA A SITUACAO EXTERNA DE UM CARRINHO   *        
000400* (ESTOQUE / PAGAMENTO) JUNTO AO ARQUIVO DE RETORNO DOS          *        
000500* SISTEMAS DE ESTOQUE E DE PAGAMENTO, POR CART-ID.  USADO PELO   *        
000600* LOTE DE FECHAMENTO DE COMPRAS (FINCOMPR).                      *        
000700*                                                                *        
000800* O ARQUIVO DE RETORNO E GERADO TODA NOITE PELA INTERFACE COM    *        
000900* OS SISTEMAS DE ESTOQUE E DE PAGAMENTO (FORA DESTE LOTE) E      *        
001000* TRAZ, PARA CADA CARRINHO DO DIA, SE HAVIA ESTOQUE, SE O        *        
001100* PAGAMENTO FOI AUTORIZADO, SE A BAIXA DE ESTOQUE FOI EFETIVADA  *        
001200* E O NUMERO DA TRANSACAO DE PAGAMENTO.  O MODULO SO LE -- A     *        
001300* DECISAO DE FINALIZAR OU REJEITAR O CARRINHO E DO FINCOMPR.     *        
001400*----------------------------------------------------------------*        
001500* HISTORICO DE ALTERACOES                                        *        
001600*   22/05/90  C.ALTAMIRANO   PRIMEIRA VERSAO.  NA EPOCA          *        
001700*                            VALIDAVA SOMENTE A DATA DO          *        
001800*                            CONSUMO CONTRA O CALENDARIO.        *        
001900*   14/02/92  C.ALTAMIRANO   ADICIONADA VALIDACAO DE ANO         *        
002000*                            BISSEXTO.  CH-0118.                 *        
002100*   07/07/96  R.PEDROZO      ROTINA REAPROVEITADA PARA TAMBEM    *        
002200*                            VALIDAR CONFIRMACAO DE ESTOQUE NO   *        
002300*                            LOTE DE FECHAMENTO.  CH-0390.       *        
002400*   18/05/98  S.MORAN        REVISAO GERAL DE DATAS PARA O ANO   *        
002500*                            2000 (Y2K).  CAMPOS DE ANO PASSAM   *        
002600*                            A 4 POSICOES EM TODO O MODULO.      *        
002700*   09/01/99  S.MORAN        FECHAMENTO DO CHAMADO Y2K-099.      *        
002800*   20/03/05  R.PEDROZO      MODULO DEIXA DE VALIDAR DATA E      *        
002900*                            PASSA A CONSULTAR O ARQUIVO DE      *        
003000*                            RETORNO EXTERNO DE ESTOQUE E        *        
003100*                            PAGAMENTO POR CART-ID (CARGA EM     *        
003200*                            TABELA E BUSCA SEQUENCIAL).         *        
003300*                            CH-1075.                            *        
003400*   17/09/09  M.QUIROGA      INCLUIDO O INDICADOR DE BAIXA DE    *        
003500*                            ESTOQUE E O NUMERO DA TRANSACAO DE  *        
003600*                            PAGAMENTO NO RETORNO DO MODULO.     *        
003700*                            CH-1301.                            *        
003800*   02/04/13  M.QUIROGA      AUMENTADO LIMITE DA TABELA DE       *        
003900*                            SITUACOES DE 2000 PARA 5000.        *        
004000*                            CH-1455.                            *        
004100*   25/09/13  M.QUIROGA      INCLUIDA CONSTANTE DE LIMITE DA     *        
004200*                            TABELA E DE VERSAO PARA O TRACE     *        
004300*                            DE DEPURACAO (UPSI-0).  CH-1468.    *        
004400*----------------------------------------------------------------*        
004500 IDENTIFICATION DIVISION.                                                 
004600*    ** NOME DO PROGRAMA, CONFORME CATALOGO DA BIBLIOTECA FONTE. *        
004700 PROGRAM-ID. CLVALEST.                                                    
004800*    ** PROGRAMADOR ORIGINAL -- VER HISTORICO PARA OS DEMAIS.    *        
004900 AUTHOR. C ALTAMIRANO.                                                    
005000 INSTALLATION. GERENCIA DE SISTEMAS - AREA COMERCIAL.                     
005100 DATE-WRITTEN. 22/05/90.                                                  
005200 DATE-COMPILED.                                                           
005300 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
005400*----------------------------------------------------------------*        
005500* AMBIENTE DE EXECUCAO                                           *        
005600*----------------------------------------------------------------*        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900*    ** CLASSE SIM-NAO, PADRAO DA AREA COMERCIAL.  UPSI-0 LIGA   *        
006000*    ** O TRACE DE DEPURACAO QUANDO O OPERADOR COLOCA A CHAVE    *        
006100*    ** NO JCL (SO PARA SUPORTE -- NAO MEXER EM PRODUCAO).       *        
006200 SPECIAL-NAMES.                                                           
006300     CLASS SIM-NAO IS 'Y' 'N'                                             
006400     UPSI-0 ON STATUS IS CLVALEST-DEBUG-ON                                
006500            OFF STATUS IS CLVALEST-DEBUG-OFF.                             
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900                                                                          
007000*    ** ARQUIVO DE RETORNO EXTERNO DE ESTOQUE/PAGAMENTO, GERADO  *        
007100*    ** TODA NOITE.  NOME LOGICO "EXTSTAT" RESOLVIDO PELO JCL.   *        
007200     SELECT ENT-STATUS-EXT                                                
007300         ASSIGN TO "EXTSTAT"                                              
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS FS-STATUS-EXT.                                    
007600                                                                          
007700*----------------------------------------------------------------*        
007800* AREA DE ARQUIVOS                                               *        
007900*----------------------------------------------------------------*        
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200                                                                          
008300*    ** REGISTRO DE RETORNO DE SITUACAO EXTERNA, UM POR CART-ID.*         
008400 FD ENT-STATUS-EXT.                                                       
008500 01 WS-ENT-STATUS-EXT-REG.                                                
008600*        ** CHAVE DO CARRINHO, USADA NA BUSCA PELO CHAMADOR.    *         
008700     05 WS-ENT-CART-ID            PIC 9(09).                              
008800*        ** 'Y' SE HAVIA ESTOQUE PARA TODOS OS ITENS DO         *         
008900*        ** CARRINHO NO MOMENTO DA CONFERENCIA NOTURNA.         *         
009000     05 WS-ENT-STOCK-AVAILABLE    PIC X(01).                              
009100         88 WS-ENT-ESTOQUE-SIM        VALUE 'Y'.                          
009200         88 WS-ENT-ESTOQUE-NAO        VALUE 'N'.                          
009300*        ** 'Y' SE O PAGAMENTO DO TOTAL DO CARRINHO FOI          *        
009400*        ** AUTORIZADO PELA ADQUIRENTE.                         *         
009500     05 WS-ENT-PAYMENT-AUTHORIZED PIC X(01).                              
009600         88 WS-ENT-PAGTO-SIM          VALUE 'Y'.                          
009700         88 WS-ENT-PAGTO-NAO          VALUE 'N'.                          
009800*        ** 'Y' SE A BAIXA DE ESTOQUE FOI EFETIVADA (CH-1301) -- *MQ090917
009900*        ** QUANDO 'N' O FINCOMPR DEVE CANCELAR O PAGAMENTO.     *MQ090917
010000     05 WS-ENT-STOCK-DECREMENT-OK PIC X(01).                      MQ090917
010100         88 WS-ENT-BAIXA-SIM          VALUE 'Y'.                  MQ090917
010200         88 WS-ENT-BAIXA-NAO          VALUE 'N'.                  MQ090917
010300*        ** NUMERO DA TRANSACAO DE PAGAMENTO (CH-1301), PARA O   *MQ090917
010400*        ** RELATORIO DE FECHAMENTO E PARA O CANCELAMENTO.       *MQ090917
010500     05 WS-ENT-TRANSACTION-ID     PIC 9(09).                      MQ090917
010600*        ** RESERVA PARA CRESCIMENTO FUTURO DO LAYOUT.          *         
010700     05 FILLER                    PIC X(09).                              
010800                                                                          
010900*----------------------------------------------------------------*        
011000* AREA DE TRABALHO                                               *        
011100*----------------------------------------------------------------*        
011200 WORKING-STORAGE SECTION.                                                 
011300                                                                          
011400*----------------------------------------------------------------*        
011500* CONSTANTES DO MODULO -- LIMITE DA TABELA EM MEMORIA E VERSAO   *        
011600* EXIBIDA NO TRACE DE DEPURACAO (UPSI-0 LIGADA), NO MESMO        *        
011700* PADRAO ADOTADO NO MAESTCLI PARA OS VALORES DE CONFIGURACAO.    *        
011800*----------------------------------------------------------------*        
011900*    ** LIMITE MAXIMO DE SITUACOES QUE CABEM NA TABELA EM        *MQ130925
012000*    ** MEMORIA -- DEVE BATER COM O OCCURS DE WS-TAB-SITUACOES.  *MQ130925
012100*    ** SE O VOLUME DIARIO CRESCER DE NOVO, MUDAR AQUI E NO      *MQ130925
012200*    ** OCCURS (JA ACONTECEU NA CH-1455).                        *MQ130925
012300 77 WS-MAX-SITUACOES               PIC 9(05) COMP VALUE 5000.     MQ130925
012400*    ** VERSAO DO MODULO, SO PARA CONFERENCIA NO TRACE.          *MQ130925
012500 77 WS-VERSAO-MODULO               PIC X(05) VALUE 'V2.40'.       MQ130925
012600                                                                          
012700*    ** FILE STATUS DO ARQUIVO DE SITUACAO EXTERNA.  '00' =      *        
012800*    ** LEITURA OU ABERTURA OK; '10' = FIM DE ARQUIVO; '35' =    *        
012900*    ** ARQUIVO NAO ENCONTRADO NA ABERTURA.                      *        
013000 01 FS-STATUS.                                                            
013100     05 FS-STATUS-EXT             PIC X(02).                              
013200         88 FS-STATUS-EXT-OK          VALUE '00'.                         
013300         88 FS-STATUS-EXT-EOF         VALUE '10'.                         
013400         88 FS-STATUS-EXT-NFD         VALUE '35'.                         
013500                                                                          
013600*    ** SWITCH DE CONTROLE DE CARGA: A TABELA SO E CARREGADA     *        
013700*    ** NA PRIMEIRA CHAMADA DO MODULO EM CADA EXECUCAO DO LOTE.  *        
013800 01 WS-CONTROLE-CARGA.                                                    
013900*        ** 'Y' APOS A PRIMEIRA CARGA COMPLETA DA TABELA.       *         
014000     05 WS-TABELA-CARGADA         PIC X(01) VALUE 'N'.                    
014100         88 WS-TABELA-JA-CARGADA      VALUE 'Y'.                          
014200*        ** QUANTIDADE DE SITUACOES REALMENTE CARREGADAS --     *         
014300*        ** TAMBEM SERVE DE SUBSCRITO DURANTE A CARGA.          *         
014400     05 WS-QTD-SITUACOES          PIC 9(05) COMP VALUE ZERO.              
014500*        ** INDICE AUXILIAR, RESERVADO PARA USO FUTURO EM       *         
014600*        ** ROTINAS DE DIAGNOSTICO (NAO USADO NA LOGICA ATUAL). *         
014700     05 IX-SIT                    PIC 9(05) COMP VALUE ZERO.              
014800*        ** LIGADO QUANDO A BUSCA SEQUENCIAL JA ACHOU O CARRINHO*         
014900*        ** PEDIDO -- SO PARA O DIAGNOSTICO, NAO CONTROLA FLUXO.*         
015000     05 WS-ACHOU-SW               PIC X(01) VALUE 'N'.                    
015100         88 WS-JA-ACHOU               VALUE 'Y'.                          
015200                                                                          
015300*    ** TABELA DE SITUACOES EXTERNAS, CARREGADA UMA SO VEZ       *        
015400*    ** POR EXECUCAO DO LOTE.  O ARQUIVO NAO TEM GARANTIA DE     *        
015500*    ** ORDEM, POR ISSO A BUSCA E SEQUENCIAL (NAO BINARIA).      *        
015600*    ** LIMITE DE 5000 SITUACOES -- CH-1455 (ANTES ERA 2000).    *        
015700 01 WS-TAB-SITUACOES.                                             RP050320
015800     05 WS-TAB-SITUACAO OCCURS 5000 TIMES                         MQ130402
015900         INDEXED BY IX-TAB-SIT.                                           
016000*            ** CHAVE DE BUSCA DA TABELA (SEARCH SEQUENCIAL).   *         
016100         10 WS-TAB-CART-ID              PIC 9(09).                        
016200*            ** COPIA EM MEMORIA DO FLAG DE DISPONIBILIDADE.    *         
016300         10 WS-TAB-STOCK-AVAILABLE      PIC X(01).                        
016400*            ** COPIA EM MEMORIA DO FLAG DE AUTORIZACAO.        *         
016500         10 WS-TAB-PAYMENT-AUTHORIZED   PIC X(01).                        
016600*            ** COPIA EM MEMORIA DO FLAG DE BAIXA DE ESTOQUE.   *         
016700         10 WS-TAB-STOCK-DECREMENT-OK   PIC X(01).                        
016800*            ** COPIA EM MEMORIA DO NUMERO DA TRANSACAO.        *         
016900         10 WS-TAB-TRANSACTION-ID       PIC 9(09).                        
017000                                                                          
017100*    ** VISTA ALTERNATIVA DA CHAVE DE BUSCA, USADA SO PARA       *        
017200*    ** IMPRIMIR MENSAGENS DE DIAGNOSTICO (UPSI-0 LIGADA).       *        
017300 01 WS-CART-ID-NUM                PIC 9(09) VALUE ZERO.                   
017400 01 WS-CART-ID-ALFA REDEFINES WS-CART-ID-NUM                              
017500                                   PIC X(09).                             
017600                                                                          
017700*    ** VISTA ALTERNATIVA DOS TRES INDICADORES DE SITUACAO,      *        
017800*    ** USADA PARA IMPRIMIR OS TRES FLAGS JUNTOS NO DIAGNOSTICO. *        
017900 01 WS-FLAGS-SITUACAO             PIC X(03) VALUE SPACES.                 
018000 01 WS-FLAGS-SITUACAO-DET REDEFINES WS-FLAGS-SITUACAO.                    
018100     05 WS-FLAG-ESTOQUE-DET        PIC X(01).                             
018200     05 WS-FLAG-PAGTO-DET          PIC X(01).                             
018300     05 WS-FLAG-BAIXA-DET          PIC X(01).                             
018400                                                                          
018500*    ** VISTA ALTERNATIVA DO NUMERO DA TRANSACAO, SEPARANDO O    *        
018600*    ** PREFIXO DE LOTE DOS 6 DIGITOS SEQUENCIAIS, USADA SO NO   *        
018700*    ** DIAGNOSTICO (UPSI-0 LIGADA).                             *        
018800 01 WS-TRANSACTION-ID-NUM         PIC 9(09) VALUE ZERO.                   
018900 01 WS-TRANSACTION-ID-DET REDEFINES WS-TRANSACTION-ID-NUM.                
019000     05 WS-TRANS-PREFIXO-LOTE      PIC 9(03).                             
019100     05 WS-TRANS-SEQ               PIC 9(06).                             
019200                                                                          
019300*----------------------------------------------------------------*        
019400* AREA DE LINGUAGEM (PARAMETROS DA CHAMADA CALL)                 *        
019500*----------------------------------------------------------------*        
019600 LINKAGE SECTION.                                                         
019700                                                                          
019800*    ** CHAVE DE ENTRADA: O CART-ID A PESQUISAR.  PREENCHIDO     *        
019900*    ** PELO CHAMADOR ANTES DO CALL.                             *        
020000 01 LK-ENTRADA.                                                           
020100     05 LK-CART-ID                PIC 9(09).                              
020200                                                                          
020300*    ** REGISTRO DE RETORNO: SITUACAO DE ESTOQUE/PAGAMENTO E     *        
020400*    ** INDICADOR DE ACHADO/NAO-ACHADO.  O CHAMADOR DEVE SEMPRE  *        
020500*    ** CONFERIR LK-STATUS-ACHADO ANTES DE USAR OS DEMAIS CAMPOS.*        
020600 01 LK-STATUS-REG.                                                        
020700     05 LK-CART-ID                PIC 9(09).                              
020800     05 LK-STOCK-AVAILABLE        PIC X(01) VALUE 'N'.                    
020900     05 LK-PAYMENT-AUTHORIZED     PIC X(01) VALUE 'N'.                    
021000     05 LK-STOCK-DECREMENT-OK     PIC X(01) VALUE 'N'.            MQ090917
021100     05 LK-TRANSACTION-ID         PIC 9(09) VALUE ZERO.           MQ090917
021200     05 LK-STATUS-ACHADO          PIC X(01) VALUE 'N'.                    
021300         88 LK-STATUS-FOI-ACHADO      VALUE 'Y'.                          
021400                                                                          
021500*----------------------------------------------------------------*        
021600* LOGICA PRINCIPAL -- CARREGA A TABELA (SE PRECISO) E BUSCA      *        
021700* A SITUACAO DO CARRINHO PEDIDO PELO CHAMADOR.                   *        
021800*----------------------------------------------------------------*        
021900 PROCEDURE DIVISION USING LK-ENTRADA, LK-STATUS-REG.                      
022000*----------------------------------------------------------------*        
022100                                                                          
022200*    ** PASSO 1: GARANTIR QUE A TABELA JA ESTA CARREGADA.        *        
022300     PERFORM 1000-INICIAR-PROGRAMA                                        
022400        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
022500                                                                          
022600*    ** PASSO 2: BUSCAR A SITUACAO DO CARRINHO PEDIDO.           *        
022700     PERFORM 1300-BUSCAR-STATUS                                           
022800        THRU 1300-BUSCAR-STATUS-FIN.                                      
022900                                                                          
023000*    ** DEVOLVE O CONTROLE AO CHAMADOR (FINCOMPR OU OUTRO JOB).  *        
023100     EXIT PROGRAM.                                                        
023200                                                                          
023300*----------------------------------------------------------------*        
023400* 1000-INICIAR-PROGRAMA                                          *        
023500* PREPARA O REGISTRO DE RETORNO E GARANTE QUE A TABELA DE        *        
023600* SITUACOES ESTA CARREGADA ANTES DE QUALQUER BUSCA.              *        
023700*----------------------------------------------------------------*        
023800 1000-INICIAR-PROGRAMA.                                                   
023900                                                                          
024000*    ** LIMPA O REGISTRO DE RETORNO A CADA CHAMADA, PARA NAO     *        
024100*    ** ARRASTAR DADOS DE UMA CONSULTA ANTERIOR.                 *        
024200     INITIALIZE LK-STATUS-REG.                                            
024300     MOVE LK-CART-ID OF LK-ENTRADA TO LK-CART-ID OF LK-STATUS-REG.        
024400                                                                          
024500*    ** SO CARREGA A TABELA NA PRIMEIRA CHAMADA DA EXECUCAO.     *        
024600     IF NOT WS-TABELA-JA-CARGADA                                          
024700         PERFORM 1100-CARREGAR-TABELA                                     
024800            THRU 1100-CARREGAR-TABELA-FIN                                 
024900     END-IF.                                                              
025000                                                                          
025100 1000-INICIAR-PROGRAMA-FIN.                                               
025200     EXIT.                                                                
025300                                                                          
025400*----------------------------------------------------------------*        
025500* 1100-CARREGAR-TABELA                                           *RP050320
025600* ABRE O ARQUIVO DE RETORNO EXTERNO E LE TODOS OS REGISTROS      *RP050320
025700* PARA A TABELA EM MEMORIA.  SO RODA UMA VEZ POR EXECUCAO.       *RP050320
025800*----------------------------------------------------------------*        
025900 1100-CARREGAR-TABELA.                                            RP050320
026000                                                                          
026100     OPEN INPUT ENT-STATUS-EXT.                                           
026200                                                                          
026300     EVALUATE TRUE                                                        
026400*        ** ABERTURA NORMAL -- SEGUE PARA A CARGA DOS REGISTROS.*         
026500         WHEN FS-STATUS-EXT-OK                                            
026600             CONTINUE                                                     
026700*        ** ARQUIVO DO DIA AINDA NAO FOI GERADO PELA INTERFACE  *         
026800*        ** NOTURNA -- AVISA E SEGUE SEM SITUACAO NENHUMA.      *         
026900         WHEN FS-STATUS-EXT-NFD                                           
027000             DISPLAY 'CLVALEST: ARQUIVO DE STATUS NAO ACHADO'             
027100             DISPLAY 'FILE STATUS: ' FS-STATUS-EXT                        
027200             GO TO 1100-CARREGAR-TABELA-FIN                               
027300*        ** QUALQUER OUTRO STATUS E FALHA GRAVE DE AMBIENTE.    *         
027400         WHEN OTHER                                                       
027500             DISPLAY 'CLVALEST: ERRO AO ABRIR ARQ. DE STATUS'             
027600             DISPLAY 'FILE STATUS: ' FS-STATUS-EXT                        
027700             STOP RUN                                                     
027800     END-EVALUATE.                                                        
027900                                                                          
028000*    ** LE TODO O ARQUIVO, UM REGISTRO POR VEZ, ATE O FIM.       *        
028100     PERFORM 1110-LER-STATUS                                              
028200        THRU 1110-LER-STATUS-FIN                                          
028300        UNTIL FS-STATUS-EXT-EOF.                                          
028400                                                                          
028500     CLOSE ENT-STATUS-EXT.                                                
028600     MOVE 'Y' TO WS-TABELA-CARGADA.                                       
028700                                                                          
028800*    ** TRACE DE DEPURACAO: CONFIRMA A VERSAO DO MODULO E O      *MQ130925
028900*    ** TOTAL DE SITUACOES EFETIVAMENTE CARREGADAS NA TABELA.    *MQ130925
029000     IF CLVALEST-DEBUG-ON                                                 
029100         DISPLAY 'CLVALEST: VERSAO ' WS-VERSAO-MODULO             MQ130925
029200         DISPLAY 'CLVALEST: SITUACOES CARREGADAS='                MQ130925
029300                 WS-QTD-SITUACOES                                 MQ130925
029400     END-IF.                                                              
029500                                                                          
029600 1100-CARREGAR-TABELA-FIN.                                                
029700     EXIT.                                                                
029800                                                                          
029900*----------------------------------------------------------------*        
030000* 1110-LER-STATUS                                                *        
030100* LE UM REGISTRO DO ARQUIVO DE RETORNO E EMPILHA NA TABELA EM   *         
030200* MEMORIA.  NAO HA VERIFICACAO DE LIMITE AQUI PORQUE O VOLUME   *         
030300* DIARIO DE CARRINHOS E SEMPRE MENOR QUE WS-MAX-SITUACOES; SE    *        
030400* ISSO MUDAR, SEGUIR O MESMO PADRAO DE AVISO DO MAESTCLI.        *        
030500*----------------------------------------------------------------*        
030600 1110-LER-STATUS.                                                         
030700                                                                          
030800     READ ENT-STATUS-EXT.                                                 
030900                                                                          
031000     EVALUATE TRUE                                                        
031100*        ** EMPILHA O REGISTRO LIDO NA PROXIMA POSICAO LIVRE    *         
031200*        ** DA TABELA EM MEMORIA.                                *        
031300         WHEN FS-STATUS-EXT-OK                                            
031400             ADD 1 TO WS-QTD-SITUACOES                                    
031500             MOVE WS-ENT-CART-ID              TO                          
031600                  WS-TAB-CART-ID (WS-QTD-SITUACOES)                       
031700             MOVE WS-ENT-STOCK-AVAILABLE      TO                          
031800                  WS-TAB-STOCK-AVAILABLE (WS-QTD-SITUACOES)               
031900             MOVE WS-ENT-PAYMENT-AUTHORIZED   TO                          
032000                  WS-TAB-PAYMENT-AUTHORIZED (WS-QTD-SITUACOES)            
032100             MOVE WS-ENT-STOCK-DECREMENT-OK   TO                          
032200                  WS-TAB-STOCK-DECREMENT-OK (WS-QTD-SITUACOES)            
032300             MOVE WS-ENT-TRANSACTION-ID       TO                          
032400                  WS-TAB-TRANSACTION-ID (WS-QTD-SITUACOES)                
032500*        ** FIM DE ARQUIVO -- NADA A FAZER, O PERFORM UNTIL      *        
032600*        ** DA CHAMADORA ENCERRA O LACO.                         *        
032700         WHEN FS-STATUS-EXT-EOF                                           
032800             CONTINUE                                                     
032900*        ** QUALQUER OUTRO STATUS DURANTE A LEITURA E FALHA      *        
033000*        ** GRAVE -- O ARQUIVO DE RETORNO PODE ESTAR CORROMPIDO. *        
033100         WHEN OTHER                                                       
033200             DISPLAY 'CLVALEST: ERRO AO LER ARQ. DE STATUS'               
033300             DISPLAY 'FILE STATUS: ' FS-STATUS-EXT                        
033400             STOP RUN                                                     
033500     END-EVALUATE.                                                        
033600                                                                          
033700 1110-LER-STATUS-FIN.                                                     
033800     EXIT.                                                                
033900                                                                          
034000*----------------------------------------------------------------*        
034100* 1300-BUSCAR-STATUS                                             *        
034200* BUSCA SEQUENCIAL (SEARCH) NA TABELA PELO CART-ID RECEBIDO NA   *        
034300* CHAMADA.  O ARQUIVO DE RETORNO EXTERNO NAO VEM ORDENADO,       *        
034400* ENTAO NAO DA PARA USAR SEARCH ALL (BINARIA) COMO NO MAESTCLI.  *        
034500*----------------------------------------------------------------*        
034600 1300-BUSCAR-STATUS.                                                      
034700                                                                          
034800*    ** COPIA A CHAVE PARA A VISTA ALTERNATIVA, SO PARA O        *        
034900*    ** DISPLAY DE DIAGNOSTICO PODER IMPRIMIR A VERSAO ALFA.     *        
035000     MOVE LK-CART-ID OF LK-ENTRADA TO WS-CART-ID-NUM.                     
035100     MOVE 'N'   TO WS-ACHOU-SW.                                           
035200     SET IX-TAB-SIT TO 1.                                                 
035300                                                                          
035400     SEARCH WS-TAB-SITUACAO                                               
035500*        ** CHAVE NAO ACHADA NA TABELA.                          *        
035600         AT END                                                           
035700             PERFORM 1310-STATUS-NAO-ACHADO                               
035800                THRU 1310-STATUS-NAO-ACHADO-FIN                           
035900*        ** CHAVE ACHADA -- IX-TAB-SIT APONTA PARA A LINHA.      *        
036000         WHEN WS-TAB-CART-ID (IX-TAB-SIT) =                               
036100              LK-CART-ID OF LK-ENTRADA                                    
036200             PERFORM 1320-STATUS-ACHADO                                   
036300                THRU 1320-STATUS-ACHADO-FIN                               
036400     END-SEARCH.                                                          
036500                                                                          
036600 1300-BUSCAR-STATUS-FIN.                                                  
036700     EXIT.                                                                
036800                                                                          
036900*----------------------------------------------------------------*        
037000* 1310-STATUS-NAO-ACHADO                                         *        
037100* CARRINHO SEM SITUACAO EXTERNA REGISTRADA -- O CHAMADOR TRATA  *         
037200* ISSO COMO SITUACAO NAO CONFIRMADA (NAO HA MOTIVO DE ERRO       *        
037300* SEPARADO AQUI, DIFERENTE DO MAESTCLI, POIS O FINCOMPR JA       *        
037400* REJEITA O CARRINHO POR LK-STATUS-ACHADO = 'N').                *        
037500*----------------------------------------------------------------*        
037600 1310-STATUS-NAO-ACHADO.                                                  
037700                                                                          
037800     MOVE 'N' TO LK-STATUS-ACHADO.                                        
037900                                                                          
038000 1310-STATUS-NAO-ACHADO-FIN.                                              
038100     EXIT.                                                                
038200                                                                          
038300*----------------------------------------------------------------*        
038400* 1320-STATUS-ACHADO                                             *        
038500* DEVOLVE OS TRES FLAGS DE SITUACAO E O NUMERO DA TRANSACAO DE   *        
038600* PAGAMENTO E, SE O TRACE DE DEPURACAO ESTIVER LIGADO, IMPRIME   *        
038700* OS FLAGS JUNTOS E A TRANSACAO DECOMPOSTA EM LOTE/SEQUENCIAL.   *        
038800*----------------------------------------------------------------*        
038900 1320-STATUS-ACHADO.                                                      
039000                                                                          
039100*    ** COPIA OS DADOS DA LINHA ACHADA NA TABELA PARA O          *        
039200*    ** REGISTRO DE RETORNO DO CHAMADOR.                         *        
039300     MOVE WS-TAB-STOCK-AVAILABLE (IX-TAB-SIT)    TO                       
039400          LK-STOCK-AVAILABLE.                                             
039500     MOVE WS-TAB-PAYMENT-AUTHORIZED (IX-TAB-SIT) TO                       
039600          LK-PAYMENT-AUTHORIZED.                                          
039700     MOVE WS-TAB-STOCK-DECREMENT-OK (IX-TAB-SIT) TO                       
039800          LK-STOCK-DECREMENT-OK.                                          
039900     MOVE WS-TAB-TRANSACTION-ID (IX-TAB-SIT)     TO                       
040000          LK-TRANSACTION-ID.                                              
040100     MOVE 'Y'                                    TO                       
040200          LK-STATUS-ACHADO.                                               
040300     MOVE 'Y'                                    TO WS-ACHOU-SW.          
040400                                                                          
040500*    ** TRACE DE DEPURACAO: DECOMPOE OS FLAGS E A TRANSACAO NAS  *        
040600*    ** VISTAS ALTERNATIVAS E IMPRIME, SO QUANDO UPSI-0 LIGADA.  *        
040700     IF CLVALEST-DEBUG-ON                                                 
040800         MOVE LK-STOCK-AVAILABLE    TO WS-FLAG-ESTOQUE-DET                
040900         MOVE LK-PAYMENT-AUTHORIZED TO WS-FLAG-PAGTO-DET                  
041000         MOVE LK-STOCK-DECREMENT-OK TO WS-FLAG-BAIXA-DET                  
041100         MOVE LK-TRANSACTION-ID     TO WS-TRANSACTION-ID-NUM              
041200         DISPLAY 'CLVALEST: STATUS ACHADO FLAGS='                         
041300                 WS-FLAGS-SITUACAO                                        
041400         DISPLAY 'CLVALEST: TRANSACAO LOTE/SEQ='                          
041500                 WS-TRANS-PREFIXO-LOTE '/' WS-TRANS-SEQ                   
041600     END-IF.                                                              
041700                                                                          
041800 1320-STATUS-ACHADO-FIN.                                                  
041900     EXIT.                                                                
042000                                                                          
042100*----------------------------------------------------------------*        
042200* FIM DO PROGRAMA CLVALEST.                                      *        
042300*----------------------------------------------------------------*        
042400 END PROGRAM CLVALEST.                                                    
