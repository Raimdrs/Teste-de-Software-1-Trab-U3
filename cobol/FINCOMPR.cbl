000100*----------------------------------------------------------------*        
000200* PROGRAMA  : FINCOMPR                                           *        
000300* LOTE DE FECHAMENTO DE COMPRAS DO COMERCIO ELETRONICO.          *        
000400* LE O ARQUIVO DE ITENS DE CARRINHO (CART-ITEMS), ORDENADO POR   *        
000500* CART-ID, CALCULA O CUSTO DE CADA CARRINHO (DESCONTO, FRETE E   *        
000600* TAXA DE FRAGIL), CONSULTA OS MODULOS MAESTCLI E CLVALEST E     *        
000700* EXECUTA O FLUXO DE FECHAMENTO: DISPONIBILIDADE -> CUSTO ->     *        
000800* PAGAMENTO -> BAIXA DE ESTOQUE -> RESULTADO.  GRAVA UM          *        
000900* REGISTRO DE RESULTADO POR CARRINHO E EMITE O RELATORIO DE      *        
001000* TOTAIS DE FIM DE JOB.                                          *        
001100*                                                                *        
001200* O ARQUIVO DE ENTRADA JA VEM ORDENADO POR CART-ID (UM OU MAIS   *        
001300* REGISTROS DE ITEM POR CARRINHO, EM SEQUENCIA); A LOGICA E      *        
001400* QUEBRA DE CONTROLE CLASSICA: ACUMULA ENQUANTO O CART-ID NAO    *        
001500* MUDA, FECHA O CARRINHO QUANDO MUDA (OU NO FIM DO ARQUIVO).     *        
001600* CADA CARRINHO GERA EXATAMENTE UM REGISTRO DE RESULTADO, SEJA   *        
001700* QUAL FOR O MOTIVO DE SUCESSO OU REJEICAO.                      *        
001800*----------------------------------------------------------------*        
001900* HISTORICO DE ALTERACOES                                        *        
002000*   11/08/94  C.ALTAMIRANO   PRIMEIRA VERSAO.  LE CARRINHOS E    *        
002100*                            GRAVA O RESULTADO, SEM DESCONTO NEM *        
002200*                            FRETE (CUSTO = SOMA DOS ITENS).     *        
002300*   03/04/96  R.PEDROZO      INCLUIDAS AS REGRAS DE DESCONTO     *        
002400*                            POR FAIXA DE VALOR E DE FRETE POR   *        
002500*                            FAIXA DE PESO.  CHAMADO CH-0205.    *        
002600*   22/10/97  R.PEDROZO      INCLUIDA A TAXA ADICIONAL DE        *        
002700*                            MANUSEIO PARA ITENS FRAGEIS.        *        
002800*                            CH-0241.                            *        
002900*   19/11/98  S.MORAN        REVISAO GERAL DE DATAS PARA O ANO   *        
003000*                            2000 (Y2K).  DATA DE EXECUCAO DO    *        
003100*                            RELATORIO PASSA A USAR JANELA DE    *        
003200*                            SECULO (<50 = 20XX, >=50 = 19XX).   *        
003300*                            CHAMADO Y2K-098.                    *        
003400*   14/01/99  S.MORAN        FECHAMENTO DO CHAMADO Y2K-099.      *        
003500*   09/06/04  R.PEDROZO      SUBSTITUIDA A LEITURA DIRETA DO     *        
003600*                            CADASTRO DE CLIENTES POR CALL AO    *        
003700*                            MODULO MAESTCLI (CARGA EM TABELA).  *        
003800*                            CH-1042.                            *        
003900*   30/08/07  M.QUIROGA      INCLUIDO O CALL AO MODULO CLVALEST  *        
004000*                            PARA CONSULTAR ESTOQUE/PAGAMENTO    *        
004100*                            EXTERNOS; INCLUIDA A COMPENSACAO    *        
004200*                            DE CANCELAMENTO DE PAGAMENTO QUANDO *        
004300*                            A BAIXA DE ESTOQUE FALHA.           *        
004400*                            CHAMADO CH-1289.                    *        
004500*   14/02/11  M.QUIROGA      MENSAGENS DE ERRO PADRONIZADAS COM  *        
004600*                            O MODULO MAESTCLI.  CH-1301.        *        
004700*   02/09/13  M.QUIROGA      INCLUIDA LINHA DE DETALHE POR       *        
004800*                            CARRINHO (OPCIONAL, VIA CHAVE       *        
004900*                            UPSI-0) COM QUEBRA DE TOTAIS FINAL. *        
005000*                            CH-1460.                            *        
005100*   18/03/15  M.QUIROGA      RELATORIO DE TOTAIS REESTRUTURADO   *        
005200*                            EM LINHAS REDEFINIDAS SOBRE UMA SO  *        
005300*                            AREA DE IMPRESSAO (RESUMEN.CPY).    *        
005400*                            CH-1522.                            *        
005500*----------------------------------------------------------------*        
005600 IDENTIFICATION DIVISION.                                                 
005700*    ** NOME DO PROGRAMA, CONFORME CATALOGO DA BIBLIOTECA FONTE. *        
005800 PROGRAM-ID. FINCOMPR.                                                    
005900*    ** PROGRAMADOR ORIGINAL -- VER HISTORICO PARA OS DEMAIS.    *        
006000 AUTHOR. C ALTAMIRANO.                                                    
006100 INSTALLATION. GERENCIA DE SISTEMAS - AREA COMERCIAL.                     
006200 DATE-WRITTEN. 11/08/94.                                                  
006300 DATE-COMPILED.                                                           
006400 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
006500*----------------------------------------------------------------*        
006600* AMBIENTE DE EXECUCAO                                           *        
006700*----------------------------------------------------------------*        
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000*    ** C01 E O CANAL DE SALTO DE PAGINA DO RELATORIO DE FIM DE  *        
007100*    ** JOB.  CLASSE SIM-NAO E O PADRAO DA AREA COMERCIAL PARA   *        
007200*    ** FLAGS 'Y'/'N'.  UPSI-0 LIGA A LINHA DE DETALHE POR       *        
007300*    ** CARRINHO (CH-1460) QUANDO O OPERADOR COLOCA A CHAVE NO   *        
007400*    ** JCL -- NORMALMENTE FICA DESLIGADA EM PRODUCAO, SO O      *        
007500*    ** RELATORIO DE TOTAIS E IMPRESSO.                          *        
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOP-OF-FORM                                                   
007800     CLASS SIM-NAO IS 'Y' 'N'                                             
007900     UPSI-0 ON STATUS IS FINCOMPR-DETALHE-ON                      MQ130902
008000            OFF STATUS IS FINCOMPR-DETALHE-OFF.                   MQ130902
008100                                                                          
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400                                                                          
008500*    ** ARQUIVO DE ITENS DE CARRINHO DO DIA, ORDENADO POR        *        
008600*    ** CART-ID, GERADO PELA FRENTE DE VENDAS (E-COMMERCE).      *        
008700     SELECT ENT-CART-ITEMS                                                
008800         ASSIGN TO "CARTITMS"                                             
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS FS-CART-ITEMS.                                    
009100                                                                          
009200*    ** ARQUIVO DE SAIDA COM O RESULTADO DE CADA CARRINHO,       *        
009300*    ** CONSUMIDO PELA FRENTE DE VENDAS PARA NOTIFICAR O CLIENTE.*        
009400     SELECT SAL-RESULTS                                                   
009500         ASSIGN TO "PURCRSLT"                                             
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS IS FS-RESULTS.                                       
009800                                                                          
009900*    ** RELATORIO IMPRESSO DE FIM DE JOB (E LINHAS DE DETALHE    *        
010000*    ** OPCIONAIS, VIA UPSI-0), PARA A OPERACAO CONFERIR O LOTE. *        
010100     SELECT SAL-RUN-REPORT                                                
010200         ASSIGN TO "RUNRPT"                                               
010300         ORGANIZATION IS LINE SEQUENTIAL                                  
010400         FILE STATUS IS FS-RUN-REPORT.                                    
010500                                                                          
010600*----------------------------------------------------------------*        
010700* AREA DE ARQUIVOS                                               *        
010800*----------------------------------------------------------------*        
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100                                                                          
011200*    ** REGISTRO DE ITEM DE CARRINHO -- LAYOUT NO COPYBOOK       *        
011300*    ** CARRITEM, COMPARTILHADO COM OS DEMAIS JOBS DO DIA.       *        
011400 FD ENT-CART-ITEMS.                                                       
011500     COPY CARRITEM.                                                       
011600                                                                          
011700*    ** REGISTRO DE RESULTADO, UM POR CARRINHO FECHADO.          *        
011800 FD SAL-RESULTS.                                                          
011900 01 WS-SAL-RESULTADO-REG.                                                 
012000*        ** CHAVE DO CARRINHO FECHADO.                          *         
012100     05 WS-SAL-CART-ID            PIC 9(09).                              
012200*        ** CLIENTE DONO DO CARRINHO.                            *        
012300     05 WS-SAL-CUSTOMER-ID        PIC 9(09).                              
012400*        ** 'Y' = COMPRA FINALIZADA COM SUCESSO; 'N' = REJEITADA.*        
012500     05 WS-SAL-SUCCESS-FLAG       PIC X(01).                              
012600         88 WS-SAL-SUCESSO-SIM        VALUE 'Y'.                          
012700         88 WS-SAL-SUCESSO-NAO        VALUE 'N'.                          
012800*        ** NUMERO DA TRANSACAO DE PAGAMENTO (ZERO SE REJEITADO).*        
012900     05 WS-SAL-TRANSACTION-ID     PIC 9(09).                              
013000*        ** CUSTO TOTAL DO CARRINHO (DESCONTO + FRETE + FRAGIL), *        
013100*        ** OU ZERO SE O CARRINHO FOI REJEITADO POR FALTA DE     *        
013200*        ** ESTOQUE (CUSTO NEM CHEGA A SER CALCULADO NESSE CASO).*        
013300     05 WS-SAL-TOTAL-COST         PIC 9(09)V99.                           
013400*        ** MENSAGEM PADRONIZADA DE RESULTADO (CH-1301).        *         
013500     05 WS-SAL-MESSAGE            PIC X(40).                              
013600*        ** RESERVA PARA CRESCIMENTO FUTURO DO LAYOUT.          *         
013700     05 FILLER                    PIC X(08).                              
013800                                                                          
013900*    ** LINHA GENERICA DE IMPRESSAO, 132 COLUNAS, REUTILIZADA    *        
014000*    ** PARA CABECALHO, DETALHE E TOTAIS (VER RESUMEN.CPY).      *        
014100 FD SAL-RUN-REPORT.                                                       
014200 01 WS-SAL-RUN-REPORT             PIC X(132).                             
014300                                                                          
014400*----------------------------------------------------------------*        
014500* AREA DE TRABALHO                                               *        
014600*----------------------------------------------------------------*        
014700 WORKING-STORAGE SECTION.                                                 
014800*----------------------------------------------------------------*        
014900*    LAYOUT DAS LINHAS DO RELATORIO DE FIM DE JOB               *         
015000*    (CABECALHO / SEPARADOR / DETALHE / 4 LINHAS DE TOTAIS,      *        
015100*    TODAS REDEFINIDAS SOBRE A MESMA AREA -- CH-1522).           *        
015200*----------------------------------------------------------------*        
015300     COPY RESUMEN.                                                MQ150318
015400                                                                          
015500*----------------------------------------------------------------*        
015600*    VARIAVEIS DE FILE STATUS                                    *        
015700*----------------------------------------------------------------*        
015800*    ** '00' = OK; '10' = FIM DE ARQUIVO; '35' = ARQ. NAO ACHADO.*        
015900*    ** CADA ARQUIVO TEM SEU PROPRIO CAMPO DE STATUS -- NAO SE   *        
016000*    ** REUTILIZA UM SO CAMPO PARA OS TRES, PARA NAO PERDER O    *        
016100*    ** STATUS DE UM ARQUIVO AO VERIFICAR OUTRO.                 *        
016200 01 FS-STATUS.                                                            
016300*        ** STATUS DA LEITURA DO ARQUIVO DE ITENS DE CARRINHO.  *         
016400     05 FS-CART-ITEMS             PIC X(02).                              
016500         88 FS-CART-ITEMS-OK          VALUE '00'.                         
016600         88 FS-CART-ITEMS-EOF         VALUE '10'.                         
016700         88 FS-CART-ITEMS-NFD         VALUE '35'.                         
016800*        ** STATUS DA GRAVACAO NO ARQUIVO DE RESULTADO.         *         
016900     05 FS-RESULTS                PIC X(02).                              
017000         88 FS-RESULTS-OK             VALUE '00'.                         
017100*        ** STATUS DA GRAVACAO NO RELATORIO IMPRESSO.           *         
017200     05 FS-RUN-REPORT             PIC X(02).                              
017300         88 FS-RUN-REPORT-OK          VALUE '00'.                         
017400                                                                          
017500*----------------------------------------------------------------*        
017600*    DATA DE EXECUCAO DO RELATORIO (COM JANELA DE SECULO)        *        
017700*----------------------------------------------------------------*        
017800*    ** DATA DO SISTEMA NO FORMATO AAMMDD (6 DIGITOS), CONFORME  *        
017900*    ** O ACCEPT ... FROM DATE DO COMPILADOR.                    *        
018000 01 WS-DATA-SISTEMA               PIC 9(06) VALUE ZERO.                   
018100 01 WS-DATA-SISTEMA-DET REDEFINES WS-DATA-SISTEMA.                SM981119
018200     05 WS-AA-SISTEMA              PIC 9(02).                             
018300     05 WS-MM-SISTEMA              PIC 9(02).                             
018400     05 WS-DD-SISTEMA              PIC 9(02).                             
018500*    ** SECULO RESOLVIDO PELA JANELA DE 50 ANOS (Y2K-098):       *        
018600*    ** AA < 50 -> 20XX, AA >= 50 -> 19XX.  NAO HA CAMPO DE      *        
018700*    ** 4 DIGITOS DE ANO NO ARQUIVO DE ENTRADA, SO NO CABECALHO. *        
018800 01 WS-SECULO-SISTEMA             PIC 9(02) COMP VALUE ZERO.      SM981119
018900                                                                          
019000*----------------------------------------------------------------*        
019100*    CONTROLE DE QUEBRA POR CART-ID                              *        
019200*----------------------------------------------------------------*        
019300 01 WS-CONTROLE-QUEBRA.                                                   
019400*        ** CART-ID DO ULTIMO ITEM LIDO, PARA DETECTAR A TROCA  *         
019500*        ** DE CARRINHO (QUEBRA DE CONTROLE).                   *         
019600     05 WS-CART-ID-ANTERIOR        PIC 9(09) VALUE ZERO.                  
019700*        ** 'Y' ENQUANTO HA UM CARRINHO ACUMULADO AGUARDANDO     *        
019800*        ** SER FECHADO (AINDA NAO PASSOU POR 2700).             *        
019900     05 WS-HA-CARRINHO-PENDENTE    PIC X(01) VALUE 'N'.                   
020000         88 WS-CARRINHO-PENDENTE       VALUE 'Y'.                         
020100                                                                          
020200*----------------------------------------------------------------*        
020300*    DADOS ACUMULADOS DO CARRINHO CORRENTE                       *        
020400*    ESTE GRUPO E ZERADO POR 2100-INICIAR-CARRINHO NO PRIMEIRO   *        
020500*    ITEM DE CADA CARRINHO, E FICA VALIDO ATE 2700 FECHAR O      *        
020600*    CARRINHO -- NAO SOBREVIVE DE UM CARRINHO PARA O OUTRO.      *        
020700*----------------------------------------------------------------*        
020800 01 WS-DADOS-CARRINHO.                                                    
020900*        ** CHAVE DO CARRINHO EM ACUMULACAO.                    *         
021000     05 WS-CAR-CART-ID             PIC 9(09) VALUE ZERO.                  
021100*        ** CLIENTE DONO DO CARRINHO EM ACUMULACAO.              *        
021200     05 WS-CAR-CUSTOMER-ID         PIC 9(09) VALUE ZERO.                  
021300*        ** SOMA DE PRECO*QUANTIDADE DE TODOS OS ITENS, ANTES    *        
021400*        ** DO DESCONTO.                                         *        
021500     05 WS-CAR-SUBTOTAL            PIC S9(09)V99 VALUE ZERO.              
021600*        ** SOMA DE PESO*QUANTIDADE DE TODOS OS ITENS, USADA     *        
021700*        ** NA FAIXA DE FRETE.                                   *        
021800     05 WS-CAR-TOTAL-WEIGHT        PIC S9(07)V99 VALUE ZERO.              
021900*        ** QUANTIDADE TOTAL DE UNIDADES FRAGEIS DO CARRINHO,    *        
022000*        ** BASE DA TAXA ADICIONAL DE MANUSEIO (CH-0241).        *        
022100     05 WS-CAR-FRAGILE-COUNT       PIC 9(07) COMP VALUE ZERO.     RP971022
022200*        ** QUANTIDADE DE LINHAS DE ITEM DO CARRINHO (CONTROLE,  *        
022300*        ** NAO E A MESMA COISA QUE SOMA DE QUANTIDADES).        *        
022400*        ** SERVE SO PARA O TESTE DE "CARRINHO SEM ITENS" EM     *        
022500*        ** 2670, NAO ENTRA NO CALCULO DO CUSTO.                 *        
022600     05 WS-CAR-QTD-ITENS           PIC 9(05) COMP VALUE ZERO.             
022700                                                                          
022800*    ** VISTA ALTERNATIVA DO CART-ID CORRENTE, USADA SO PARA    *         
022900*    ** IMPRIMIR MENSAGENS DE DIAGNOSTICO (UPSI-0 LIGADA).      *         
023000 01 WS-CAR-CART-ID-NUM            PIC 9(09) VALUE ZERO.                   
023100 01 WS-CAR-CART-ID-ALFA REDEFINES WS-CAR-CART-ID-NUM                      
023200                                   PIC X(09).                             
023300                                                                          
023400*----------------------------------------------------------------*        
023500*    CONSTANTES DAS REGRAS DE DESCONTO, FRETE E TAXA DE FRAGIL   *        
023600*    (CH-0205 E CH-0241) -- MANTIDAS EM 77 PARA FICAREM          *        
023700*    VISIVEIS LOGO NO TOPO DA WORKING-STORAGE, CONFORME O        *        
023800*    PADRAO DA GERENCIA DE SISTEMAS PARA PARAMETROS DE CALCULO.  *        
023900*    QUALQUER MUDANCA NAS FAIXAS OU PERCENTUAIS COMERCIAIS E     *        
024000*    FEITA SO NESTES VALORES, SEM MEXER NA LOGICA DOS PARAGRAFOS *        
024100*    2650/2660.                                                  *        
024200*----------------------------------------------------------------*        
024300*    ** FAIXA DE 20% DE DESCONTO: SUBTOTAL >= R$ 1.000,00.       *        
024400 77 WS-LIM-DESC-20                PIC 9(06)V99 VALUE 1000.00.     RP960403
024500*    ** FAIXA DE 10% DE DESCONTO: SUBTOTAL >= R$ 500,00.         *        
024600 77 WS-LIM-DESC-10                PIC 9(06)V99 VALUE 500.00.      RP960403
024700*    ** PERCENTUAL DA FAIXA ALTA DE DESCONTO.                    *        
024800 77 WS-PCT-DESC-20                PIC 9(02) COMP VALUE 20.        RP960403
024900*    ** PERCENTUAL DA FAIXA MEDIA DE DESCONTO.                   *        
025000 77 WS-PCT-DESC-10                PIC 9(02) COMP VALUE 10.        RP960403
025100*    ** PESO (KG) ACIMA DO QUAL SE APLICA A TAXA DE FRETE ALTA.  *        
025200 77 WS-LIM-PESO-ALTO              PIC 9(03) VALUE 50.             RP960403
025300*    ** PESO (KG) ACIMA DO QUAL SE APLICA A TAXA DE FRETE MEDIA. *        
025400 77 WS-LIM-PESO-MEDIO             PIC 9(03) VALUE 10.             RP960403
025500*    ** PESO (KG) ACIMA DO QUAL SE APLICA A TAXA DE FRETE BAIXA. *        
025600 77 WS-LIM-PESO-BAIXO             PIC 9(03) VALUE 5.              RP960403
025700*    ** TAXA DE FRETE POR KG NA FAIXA ALTA DE PESO.              *        
025800 77 WS-TAXA-FRETE-ALTA            PIC 9(02)V99 VALUE 7.00.        RP960403
025900*    ** TAXA DE FRETE POR KG NA FAIXA MEDIA DE PESO.             *        
026000 77 WS-TAXA-FRETE-MEDIA           PIC 9(02)V99 VALUE 4.00.        RP960403
026100*    ** TAXA DE FRETE POR KG NA FAIXA BAIXA DE PESO.             *        
026200 77 WS-TAXA-FRETE-BAIXA           PIC 9(02)V99 VALUE 2.00.        RP960403
026300*    ** TAXA FIXA DE MANUSEIO POR UNIDADE FRAGIL (CH-0241).      *        
026400 77 WS-TAXA-FRAGIL-UNIT           PIC 9(02)V99 VALUE 5.00.        RP971022
026500                                                                          
026600*----------------------------------------------------------------*        
026700*    AREA DE TRABALHO DO CALCULO DE CUSTO DO CARRINHO            *        
026800*----------------------------------------------------------------*        
026900 01 WS-CALCULO-CUSTO.                                                     
027000*        ** PERCENTUAL DE DESCONTO APLICADO AO CARRINHO ATUAL.  *         
027100     05 WS-CAL-PCT-DESCONTO        PIC 9(02) COMP VALUE ZERO.             
027200*        ** VALOR EM R$ DESCONTADO DO SUBTOTAL.                 *         
027300     05 WS-CAL-VALOR-DESCONTO      PIC S9(09)V99 VALUE ZERO.              
027400*        ** SUBTOTAL APOS O DESCONTO, ANTES DO FRETE.            *        
027500     05 WS-CAL-SUBTOTAL-DESC       PIC S9(09)V99 VALUE ZERO.              
027600*        ** TAXA DE FRETE POR KG APLICADA AO CARRINHO ATUAL.    *         
027700     05 WS-CAL-TAXA-FRETE          PIC 9(02)V99 VALUE ZERO.               
027800*        ** VALOR TOTAL DE FRETE (JA INCLUI A TAXA DE FRAGIL).  *         
027900     05 WS-CAL-VALOR-FRETE         PIC S9(09)V99 VALUE ZERO.              
028000*        ** VALOR DA TAXA ADICIONAL DE MANUSEIO DE FRAGEIS.     *         
028100     05 WS-CAL-VALOR-FRAGIL        PIC S9(09)V99 VALUE ZERO.      RP971022
028200*        ** CUSTO TOTAL FINAL DO CARRINHO (O QUE VAI PARA O      *        
028300*        ** RESULTADO E PARA O PAGAMENTO).                       *        
028400     05 WS-CAL-TOTAL-FINAL         PIC S9(09)V99 VALUE ZERO.              
028500                                                                          
028600*    ** VISTA ALTERNATIVA DO TOTAL FINAL, USADA SO PARA         *         
028700*    ** IMPRIMIR MENSAGENS DE DIAGNOSTICO (UPSI-0 LIGADA).      *         
028800 01 WS-CAL-TOTAL-FINAL-ALFA REDEFINES WS-CAL-TOTAL-FINAL                  
028900                                   PIC X(11).                             
029000                                                                          
029100*----------------------------------------------------------------*        
029200*    AREAS DE CHAMADA DOS MODULOS MAESTCLI E CLVALEST            *        
029300*    (CH-1042 E CH-1289) -- PREENCHIDAS ANTES DE CADA CALL E     *        
029400*    RELIDAS LOGO DEPOIS, UMA VEZ POR CARRINHO FECHADO.          *        
029500*----------------------------------------------------------------*        
029600*    ** PARAMETRO DE ENTRADA DO CALL A MAESTCLI: CUSTOMER-ID.   *         
029700*    ** E O CLIENTE DO CARRINHO CORRENTE, NAO UM PARAMETRO DE   *         
029800*    ** TELA -- VEM DE WS-CAR-CUSTOMER-ID EM 2710.               *        
029900 01 WS-CALL-CLIENTE-ENTRADA.                                      RP040609
030000     05 WS-CLI-CUSTOMER-ID         PIC 9(09).                             
030100                                                                          
030200*    ** RETORNO DO CALL A MAESTCLI: DADOS CADASTRAIS DO CLIENTE.*         
030300 01 WS-CALL-CLIENTE-REG.                                          RP040609
030400*        ** DEVOLVIDO PELO MODULO, IGUAL AO DE ENTRADA.        *          
030500     05 WS-CLI-CUSTOMER-ID         PIC 9(09).                             
030600*        ** NOME DO CLIENTE (USO SO PARA CONFERENCIA, ESTE      *         
030700*        ** MODULO NAO IMPRIME O NOME EM NENHUM LUGAR).         *         
030800     05 WS-CLI-CUSTOMER-NAME       PIC X(30).                             
030900*        ** TIPO DE CLIENTE (NAO USADO NA DECISAO DE FECHAMENTO,*         
031000*        ** SO REPASSADO PARA FUTURA SEGMENTACAO COMERCIAL).    *         
031100     05 WS-CLI-CUSTOMER-TYPE       PIC X(06).                             
031200*        ** REGIAO DO CLIENTE (IDEM -- NAO USADO NESTE MODULO). *         
031300     05 WS-CLI-REGION              PIC X(10).                             
031400*        ** 'Y' SE O MAESTCLI ACHOU O CLIENTE NA TABELA.        *         
031500     05 WS-CLI-CLIENTE-ACHADO      PIC X(01).                             
031600         88 WS-CLI-FOI-ACHADO          VALUE 'Y'.                         
031700*        ** MOTIVO DE ERRO QUANDO O CLIENTE NAO E ACHADO (NAO   *         
031800*        ** REJEITA O CARRINHO POR ISSO -- VER NOTA EM 2710).   *         
031900     05 WS-CLI-MOTIVO-ERRO-O.                                             
032000         10 WS-CLI-COD-ERRO-O      PIC X(20).                             
032100         10 WS-CLI-DES-ERRO-O      PIC X(60).                             
032200                                                                          
032300*    ** PARAMETRO DE ENTRADA DO CALL A CLVALEST: CART-ID.       *         
032400 01 WS-CALL-STATUS-ENTRADA.                                       MQ070830
032500     05 WS-STA-CART-ID             PIC 9(09).                             
032600                                                                          
032700*    ** RETORNO DO CALL A CLVALEST: SITUACAO DE ESTOQUE E        *        
032800*    ** PAGAMENTO DO CARRINHO (CH-1289/CH-1301).                 *        
032900 01 WS-CALL-STATUS-REG.                                           MQ070830
033000*        ** DEVOLVIDO PELO MODULO, IGUAL AO DE ENTRADA.        *          
033100     05 WS-STA-CART-ID             PIC 9(09).                             
033200*        ** 'Y' = TODOS OS ITENS DO CARRINHO TEM ESTOQUE.       *         
033300     05 WS-STA-STOCK-AVAILABLE     PIC X(01).                             
033400*        ** 'Y' = PAGAMENTO JA AUTORIZADO PELO VALOR DO CUSTO.  *         
033500     05 WS-STA-PAYMENT-AUTHORIZED  PIC X(01).                             
033600*        ** 'Y' = ESTOQUE JA FOI EFETIVAMENTE BAIXADO.          *         
033700     05 WS-STA-STOCK-DECREMENT-OK  PIC X(01).                             
033800*        ** NUMERO DA TRANSACAO DE PAGAMENTO, QUANDO AUTORIZADO.*         
033900     05 WS-STA-TRANSACTION-ID      PIC 9(09).                             
034000*        ** 'Y' SE O CLVALEST ACHOU O CARRINHO NA TABELA.       *         
034100     05 WS-STA-STATUS-ACHADO       PIC X(01).                             
034200         88 WS-STA-FOI-ACHADO          VALUE 'Y'.                         
034300                                                                          
034400*----------------------------------------------------------------*        
034500*    TOTAIS DE EXECUCAO, IMPRESSOS NO RELATORIO DE FIM DE JOB    *        
034600*----------------------------------------------------------------*        
034700 01 WS-TOTAIS-EXECUCAO.                                                   
034800*        ** QUANTIDADE DE CARRINHOS DISTINTOS LIDOS NO LOTE.    *         
034900     05 WS-TOT-CARRINHOS-LIDOS     PIC 9(07) COMP VALUE ZERO.             
035000*        ** QUANTIDADE DE CARRINHOS FINALIZADOS COM SUCESSO.    *         
035100     05 WS-TOT-COMPRAS-FINALIZ     PIC 9(07) COMP VALUE ZERO.             
035200*        ** REJEITADOS POR FALTA DE ESTOQUE.                    *         
035300     05 WS-EXE-REJ-ESTOQUE         PIC 9(07) COMP VALUE ZERO.             
035400*        ** REJEITADOS POR PAGAMENTO NAO AUTORIZADO.            *         
035500     05 WS-EXE-REJ-PAGAMENTO       PIC 9(07) COMP VALUE ZERO.             
035600*        ** REJEITADOS POR FALHA NA BAIXA DE ESTOQUE (APOS      *         
035700*        ** PAGAMENTO JA AUTORIZADO E CANCELADO -- CH-1289).    *         
035800     05 WS-TOT-REJ-BAIXA-ESTOQUE   PIC 9(07) COMP VALUE ZERO.             
035900*        ** QUANTIDADE DE PAGAMENTOS ESTORNADOS PELA COMPENSACAO*         
036000*        ** DE CANCELAMENTO (VER 2761).                         *         
036100     05 WS-TOT-PAGAMENTOS-CANCEL   PIC 9(07) COMP VALUE ZERO.             
036200*        ** VALOR TOTAL FATURADO NO LOTE (SO CARRINHOS COM      *         
036300*        ** SUCESSO).                                            *        
036400     05 WS-EXE-VALOR-GERAL         PIC S9(09)V99 VALUE ZERO.              
036500                                                                          
036600*----------------------------------------------------------------*        
036700*    MENSAGENS PADRAO DE RESULTADO, CONFORME NORMA COMERCIAL     *        
036800*    (CH-1301) -- O TEXTO E IGUAL AO USADO PELO MAESTCLI PARA    *        
036900*    NAO CONFUNDIR A FRENTE DE VENDAS COM REDACOES DIFERENTES.   *        
037000*----------------------------------------------------------------*        
037100 01 WS-MENSAGENS-RESULTADO.                                       MQ110214
037200     05 WS-MSG-SUCESSO             PIC X(40)                              
037300         VALUE 'COMPRA FINALIZADA COM SUCESSO'.                   MQ110214
037400     05 WS-MSG-FORA-ESTOQUE        PIC X(40)                              
037500         VALUE 'ITENS FORA DE ESTOQUE'.                           MQ110214
037600     05 WS-MSG-PAGTO-NEGADO        PIC X(40)                              
037700         VALUE 'PAGAMENTO NAO AUTORIZADO'.                        MQ110214
037800     05 WS-MSG-ERRO-BAIXA          PIC X(40)                              
037900         VALUE 'ERRO AO DAR BAIXA NO ESTOQUE'.                    MQ110214
038000                                                                          
038100*----------------------------------------------------------------*        
038200* LOGICA PRINCIPAL -- ABRE ARQUIVOS, PROCESSA TODOS OS           *        
038300* CARRINHOS COM QUEBRA DE CONTROLE POR CART-ID, IMPRIME OS       *        
038400* TOTAIS DE FIM DE JOB E ENCERRA.                                *        
038500*----------------------------------------------------------------*        
038600 PROCEDURE DIVISION.                                                      
038700*----------------------------------------------------------------*        
038800                                                                          
038900*    ** ABRE ARQUIVOS, ZERA TOTAIS E FAZ A LEITURA ANTECIPADA.   *        
039000     PERFORM 1000-INICIAR-PROGRAMA                                        
039100        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
039200                                                                          
039300*    ** PROCESSA UM REGISTRO DE ITEM POR ITERACAO, ATE O FIM DO  *        
039400*    ** ARQUIVO DE CARRINHOS (LEITURA ANTECIPADA NO FINAL).      *        
039500     PERFORM 2000-PROCESSAR-PROGRAMA                                      
039600        THRU 2000-PROCESSAR-PROGRAMA-FIN                                  
039700        UNTIL FS-CART-ITEMS-EOF.                                          
039800                                                                          
039900*    ** IMPRIME OS TOTAIS E FECHA OS ARQUIVOS.                   *        
040000     PERFORM 2900-FINALIZAR-PROGRAMA                                      
040100        THRU 2900-FINALIZAR-PROGRAMA-FIN.                                 
040200                                                                          
040300*    ** ECO NO CONSOLE PARA A OPERACAO CONFERIR O JOB SEM        *        
040400*    ** PRECISAR ABRIR O RELATORIO IMPRESSO.  OS MESMOS NUMEROS  *        
040500*    ** TAMBEM SAEM NO RELATORIO IMPRESSO (2910) -- ISTO AQUI E  *        
040600*    ** SO UM ATALHO PARA QUEM ESTA OLHANDO O LOG DO JOB.        *        
040700     DISPLAY 'FINCOMPR: CARRINHOS LIDOS.....: '                           
040800             WS-TOT-CARRINHOS-LIDOS.                                      
040900     DISPLAY 'FINCOMPR: COMPRAS FINALIZADAS..: '                          
041000             WS-TOT-COMPRAS-FINALIZ.                                      
041100     DISPLAY 'FINCOMPR: REJ. FORA DE ESTOQUE.: '                          
041200             WS-EXE-REJ-ESTOQUE.                                          
041300                                                                          
041400     STOP RUN.                                                            
041500                                                                          
041600*----------------------------------------------------------------*        
041700* 1000-INICIAR-PROGRAMA                                          *        
041800* ABRE OS TRES ARQUIVOS, ZERA AS AREAS DE TRABALHO E FAZ A       *        
041900* LEITURA ANTECIPADA DO PRIMEIRO ITEM, PARA A QUEBRA DE          *        
042000* CONTROLE POR CART-ID TER UM VALOR DE PARTIDA.                  *        
042100*----------------------------------------------------------------*        
042200 1000-INICIAR-PROGRAMA.                                                   
042300                                                                          
042400*    *** ABRE OS TRES ARQUIVOS NA ORDEM ENTRADA/SAIDA/RELATORIO.          
042500     PERFORM 1100-ABRIR-ARQUIVOS                                          
042600        THRU 1100-ABRIR-ARQUIVOS-FIN.                                     
042700                                                                          
042800*    *** ZERA CONTADORES, ACUMULADORES E A DATA DE EXECUCAO ANTES         
042900*    *** DE LER O PRIMEIRO ITEM.                                          
043000     PERFORM 1200-INICIALIZAR-VARIAVEIS                                   
043100        THRU 1200-INICIALIZAR-VARIAVEIS-FIN.                              
043200                                                                          
043300*    *** leitura antecipada -- prepara a primeira quebra de      *        
043400*    *** controle por CART-ID                                    *        
043500     PERFORM 2200-LER-CART-ITEM                                           
043600        THRU 2200-LER-CART-ITEM-FIN.                                      
043700                                                                          
043800 1000-INICIAR-PROGRAMA-FIN.                                               
043900     EXIT.                                                                
044000                                                                          
044100*----------------------------------------------------------------*        
044200* 1100-ABRIR-ARQUIVOS                                            *        
044300* ABRE OS TRES ARQUIVOS DO LOTE, NA ORDEM ENTRADA/RESULTADO/     *        
044400* RELATORIO.                                                     *        
044500*----------------------------------------------------------------*        
044600 1100-ABRIR-ARQUIVOS.                                                     
044700                                                                          
044800*    ** ORDEM FIXA: ENTRADA PRIMEIRO (SE NAO ABRIR, NEM VALE A   *        
044900*    ** PENA ABRIR OS DEMAIS), DEPOIS OS DOIS ARQUIVOS DE SAIDA. *        
045000     PERFORM 1110-ABRIR-ENT-CART-ITEMS                                    
045100        THRU 1110-ABRIR-ENT-CART-ITEMS-FIN.                               
045200                                                                          
045300     PERFORM 1120-ABRIR-SAL-RESULTS                                       
045400        THRU 1120-ABRIR-SAL-RESULTS-FIN.                                  
045500                                                                          
045600     PERFORM 1130-ABRIR-SAL-RUN-REPORT                                    
045700        THRU 1130-ABRIR-SAL-RUN-REPORT-FIN.                               
045800                                                                          
045900 1100-ABRIR-ARQUIVOS-FIN.                                                 
046000     EXIT.                                                                
046100                                                                          
046200*----------------------------------------------------------------*        
046300* 1110-ABRIR-ENT-CART-ITEMS                                      *        
046400* ABRE O ARQUIVO DE ITENS DE CARRINHO.  SE O ARQUIVO DO DIA      *        
046500* AINDA NAO FOI GERADO, OU SE A ABERTURA FALHA POR OUTRO         *        
046600* MOTIVO, O LOTE NAO TEM COMO CONTINUAR -- ENCERRA.              *        
046700*----------------------------------------------------------------*        
046800 1110-ABRIR-ENT-CART-ITEMS.                                               
046900                                                                          
047000     OPEN INPUT ENT-CART-ITEMS.                                           
047100                                                                          
047200     EVALUATE TRUE                                                        
047300*        ** ABERTURA NORMAL.                                    *         
047400         WHEN FS-CART-ITEMS-OK                                            
047500             CONTINUE                                                     
047600*        ** ARQUIVO DO DIA AINDA NAO FOI GERADO PELA FRENTE DE  *         
047700*        ** VENDAS.                                              *        
047800         WHEN FS-CART-ITEMS-NFD                                           
047900             DISPLAY 'FINCOMPR: ARQ. DE CARRINHOS NAO ACHADO'             
048000             DISPLAY 'FILE STATUS: ' FS-CART-ITEMS                        
048100             STOP RUN                                                     
048200*        ** QUALQUER OUTRO STATUS E FALHA GRAVE DE AMBIENTE.    *         
048300         WHEN OTHER                                                       
048400             DISPLAY 'FINCOMPR: ERRO AO ABRIR ARQ. DE CARRINHOS'          
048500             DISPLAY 'FILE STATUS: ' FS-CART-ITEMS                        
048600             STOP RUN                                                     
048700     END-EVALUATE.                                                        
048800                                                                          
048900 1110-ABRIR-ENT-CART-ITEMS-FIN.                                           
049000     EXIT.                                                                
049100                                                                          
049200*----------------------------------------------------------------*        
049300* 1120-ABRIR-SAL-RESULTS                                         *        
049400* ABRE O ARQUIVO DE RESULTADO PARA SAIDA (UM REGISTRO POR        *        
049500* CARRINHO SERA GRAVADO EM 2790).                                *        
049600*----------------------------------------------------------------*        
049700 1120-ABRIR-SAL-RESULTS.                                                  
049800                                                                          
049900*    ** SAIDA, NAO ENTRADA -- GRAVA UM REGISTRO POR CARRINHO,   *         
050000*    ** LE NADA DESTE ARQUIVO EM NENHUM MOMENTO DO JOB.          *        
050100     OPEN OUTPUT SAL-RESULTS.                                             
050200                                                                          
050300     EVALUATE TRUE                                                        
050400         WHEN FS-RESULTS-OK                                               
050500             CONTINUE                                                     
050600         WHEN OTHER                                                       
050700             DISPLAY 'FINCOMPR: ERRO AO ABRIR ARQ. DE RESULTADO'          
050800             DISPLAY 'FILE STATUS: ' FS-RESULTS                           
050900             STOP RUN                                                     
051000     END-EVALUATE.                                                        
051100                                                                          
051200 1120-ABRIR-SAL-RESULTS-FIN.                                              
051300     EXIT.                                                                
051400                                                                          
051500*----------------------------------------------------------------*        
051600* 1130-ABRIR-SAL-RUN-REPORT                                      *        
051700* ABRE O RELATORIO IMPRESSO PARA SAIDA.                          *        
051800*----------------------------------------------------------------*        
051900 1130-ABRIR-SAL-RUN-REPORT.                                               
052000                                                                          
052100*    ** RELATORIO DE FIM DE JOB -- CABECALHO E GRAVADO LOGO NA   *        
052200*    ** SEQUENCIA, EM 1200, ANTES DO PRIMEIRO CARRINHO.          *        
052300     OPEN OUTPUT SAL-RUN-REPORT.                                          
052400                                                                          
052500     EVALUATE TRUE                                                        
052600         WHEN FS-RUN-REPORT-OK                                            
052700             CONTINUE                                                     
052800         WHEN OTHER                                                       
052900             DISPLAY 'FINCOMPR: ERRO AO ABRIR O RELATORIO'                
053000             DISPLAY 'FILE STATUS: ' FS-RUN-REPORT                        
053100             STOP RUN                                                     
053200     END-EVALUATE.                                                        
053300                                                                          
053400 1130-ABRIR-SAL-RUN-REPORT-FIN.                                           
053500     EXIT.                                                                
053600                                                                          
053700*----------------------------------------------------------------*        
053800* 1200-INICIALIZAR-VARIAVEIS                                     *        
053900* ZERA AS AREAS DE TRABALHO, RESOLVE A DATA DE EXECUCAO COM A    *        
054000* JANELA DE SECULO (Y2K-098) E IMPRIME O CABECALHO DO RELATORIO. *        
054100*----------------------------------------------------------------*        
054200 1200-INICIALIZAR-VARIAVEIS.                                              
054300                                                                          
054400*    ** ZERA OS QUATRO GRUPOS DE TRABALHO ANTES DO PRIMEIRO      *        
054500*    ** CARRINHO -- O VALUE ZERO DAS DEFINICOES SO VALE PARA A   *        
054600*    ** CARGA INICIAL DO PROGRAMA, NAO PARA CADA RODADA.         *        
054700     INITIALIZE WS-CONTROLE-QUEBRA                                        
054800                WS-DADOS-CARRINHO                                         
054900                WS-CALCULO-CUSTO                                          
055000                WS-TOTAIS-EXECUCAO.                                       
055100                                                                          
055200*    *** data de execucao do relatorio, com janela de secula    *         
055300     ACCEPT WS-DATA-SISTEMA FROM DATE.                            SM981119
055400                                                                          
055500*    ** SE O ANO DE 2 DIGITOS FOR MENOR QUE 50, E ANO 20XX;     *         
055600*    ** SENAO, E ANO 19XX (JANELA FIXA, SEM FUNCAO INTRINSECA -- *        
055700*    ** CONVENCAO Y2K-098 DESTE MODULO).                         *        
055800     IF WS-AA-SISTEMA < 50                                        SM981119
055900         MOVE 20 TO WS-SECULO-SISTEMA                             SM981119
056000     ELSE                                                                 
056100         MOVE 19 TO WS-SECULO-SISTEMA                             SM981119
056200     END-IF.                                                              
056300                                                                          
056400     MOVE WS-DD-SISTEMA TO WS-CAB-DIA.                                    
056500     MOVE WS-MM-SISTEMA TO WS-CAB-MES.                                    
056600     COMPUTE WS-CAB-ANO = WS-SECULO-SISTEMA * 100 + WS-AA-SISTEMA.SM981119
056700                                                                          
056800     PERFORM 2800-IMPRIMIR-CABECALHO                                      
056900        THRU 2800-IMPRIMIR-CABECALHO-FIN.                                 
057000                                                                          
057100 1200-INICIALIZAR-VARIAVEIS-FIN.                                          
057200     EXIT.                                                                
057300                                                                          
057400*----------------------------------------------------------------*        
057500* 2000-PROCESSAR-PROGRAMA                                        *        
057600* LACO PRINCIPAL: DETECTA A QUEBRA DE CART-ID, FECHA O           *        
057700* CARRINHO ANTERIOR QUANDO MUDA, ACUMULA O ITEM CORRENTE E LE    *        
057800* O PROXIMO REGISTRO.  NO FIM DO ARQUIVO, FECHA O ULTIMO         *        
057900* CARRINHO PENDENTE.                                             *        
058000*----------------------------------------------------------------*        
058100 2000-PROCESSAR-PROGRAMA.                                                 
058200                                                                          
058300*    *** se mudou o CART-ID e ja existe carrinho acumulado,      *        
058400*    *** fecha o carrinho anterior antes de iniciar o atual      *        
058500     IF WS-CARRINHO-PENDENTE AND                                          
058600        WS-ENT-CART-ID OF WS-ENT-CARRINHO-ITEM                            
058700            NOT = WS-CART-ID-ANTERIOR                                     
058800                                                                          
058900         PERFORM 2700-FINALIZAR-CARRINHO                                  
059000            THRU 2700-FINALIZAR-CARRINHO-FIN                              
059100                                                                          
059200         PERFORM 2100-INICIAR-CARRINHO                                    
059300            THRU 2100-INICIAR-CARRINHO-FIN                                
059400                                                                          
059500     END-IF.                                                              
059600                                                                          
059700*    ** PRIMEIRO CARRINHO DO LOTE -- NAO HA QUEBRA AINDA, SO     *        
059800*    ** PRECISA INICIAR O ACUMULADOR.                            *        
059900     IF NOT WS-CARRINHO-PENDENTE                                          
060000         PERFORM 2100-INICIAR-CARRINHO                                    
060100            THRU 2100-INICIAR-CARRINHO-FIN                                
060200     END-IF.                                                              
060300                                                                          
060400*    ** O ITEM CORRENTE (JA CONFIRMADO COMO PARTE DO CARRINHO    *        
060500*    ** ACIMA) ENTRA NO ACUMULADOR ANTES DE LER O PROXIMO.       *        
060600     PERFORM 2610-ACUMULAR-ITEM                                           
060700        THRU 2610-ACUMULAR-ITEM-FIN.                                      
060800                                                                          
060900     PERFORM 2200-LER-CART-ITEM                                           
061000        THRU 2200-LER-CART-ITEM-FIN.                                      
061100                                                                          
061200*    *** se chegou ao fim do arquivo, fecha o ultimo carrinho    *        
061300*    *** acumulado -- senao ele nunca seria gravado em RESULTS   *        
061400     IF FS-CART-ITEMS-EOF AND WS-CARRINHO-PENDENTE                        
061500         PERFORM 2700-FINALIZAR-CARRINHO                                  
061600            THRU 2700-FINALIZAR-CARRINHO-FIN                              
061700     END-IF.                                                              
061800                                                                          
061900 2000-PROCESSAR-PROGRAMA-FIN.                                             
062000     EXIT.                                                                
062100                                                                          
062200*----------------------------------------------------------------*        
062300* 2100-INICIAR-CARRINHO                                          *        
062400* ZERA O ACUMULADOR DO CARRINHO E GUARDA A CHAVE PARA A PROXIMA  *        
062500* COMPARACAO DE QUEBRA.  CONTA MAIS UM CARRINHO LIDO.            *        
062600*----------------------------------------------------------------*        
062700 2100-INICIAR-CARRINHO.                                                   
062800                                                                          
062900*    ** RODA UMA VEZ POR CARRINHO, NO PRIMEIRO ITEM DELE --      *        
063000*    ** NUNCA DE NOVO ENQUANTO O CART-ID NAO MUDAR.              *        
063100     ADD 1 TO WS-TOT-CARRINHOS-LIDOS.                                     
063200     MOVE WS-ENT-CART-ID     OF WS-ENT-CARRINHO-ITEM TO                   
063300          WS-CAR-CART-ID.                                                 
063400     MOVE WS-ENT-CUSTOMER-ID OF WS-ENT-CARRINHO-ITEM TO                   
063500          WS-CAR-CUSTOMER-ID.                                             
063600     MOVE WS-CAR-CART-ID     TO WS-CART-ID-ANTERIOR.                      
063700     MOVE ZERO                TO WS-CAR-SUBTOTAL                          
063800                                  WS-CAR-TOTAL-WEIGHT                     
063900                                  WS-CAR-FRAGILE-COUNT            RP971022
064000                                  WS-CAR-QTD-ITENS.                       
064100     MOVE 'Y'                 TO WS-HA-CARRINHO-PENDENTE.                 
064200                                                                          
064300 2100-INICIAR-CARRINHO-FIN.                                               
064400     EXIT.                                                                
064500                                                                          
064600*----------------------------------------------------------------*        
064700* 2200-LER-CART-ITEM                                             *        
064800* LE O PROXIMO REGISTRO DE ITEM.  FIM DE ARQUIVO E TRATADO       *        
064900* PELO PERFORM UNTIL DA CHAMADORA, NAO AQUI.                     *        
065000*----------------------------------------------------------------*        
065100 2200-LER-CART-ITEM.                                                      
065200                                                                          
065300*    ** O REGISTRO LIDO FICA EM WS-ENT-CARRINHO-ITEM (COPYBOOK   *        
065400*    ** CARRITEM), PRONTO PARA A QUEBRA DE CONTROLE E O ACUMULO. *        
065500     READ ENT-CART-ITEMS.                                                 
065600                                                                          
065700     EVALUATE TRUE                                                        
065800         WHEN FS-CART-ITEMS-OK                                            
065900             CONTINUE                                                     
066000         WHEN FS-CART-ITEMS-EOF                                           
066100             CONTINUE                                                     
066200         WHEN OTHER                                                       
066300             DISPLAY 'FINCOMPR: ERRO AO LER ARQ. DE CARRINHOS'            
066400             DISPLAY 'FILE STATUS: ' FS-CART-ITEMS                        
066500             STOP RUN                                                     
066600     END-EVALUATE.                                                        
066700                                                                          
066800 2200-LER-CART-ITEM-FIN.                                                  
066900     EXIT.                                                                
067000                                                                          
067100*----------------------------------------------------------------*        
067200* 2610-ACUMULAR-ITEM                                             *        
067300* ACUMULA O ITEM CORRENTE NO SUBTOTAL, NO PESO TOTAL E, SE O     *        
067400* ITEM FOR FRAGIL, NA CONTAGEM DE UNIDADES FRAGEIS.  RODA UMA    *        
067500* VEZ POR LINHA DE ITEM LIDA (NAO POR CARRINHO).                 *        
067600*----------------------------------------------------------------*        
067700 2610-ACUMULAR-ITEM.                                                      
067800                                                                          
067900     ADD 1 TO WS-CAR-QTD-ITENS.                                           
068000                                                                          
068100*    ** PRECO UNITARIO * QUANTIDADE, ACUMULADO NO SUBTOTAL.      *        
068200     COMPUTE WS-CAR-SUBTOTAL = WS-CAR-SUBTOTAL +                          
068300         (WS-ENT-UNIT-PRICE OF WS-ENT-CARRINHO-ITEM *                     
068400          WS-ENT-QUANTITY OF WS-ENT-CARRINHO-ITEM).                       
068500                                                                          
068600*    ** PESO UNITARIO * QUANTIDADE, ACUMULADO NO PESO TOTAL.     *        
068700     COMPUTE WS-CAR-TOTAL-WEIGHT = WS-CAR-TOTAL-WEIGHT +                  
068800         (WS-ENT-UNIT-WEIGHT OF WS-ENT-CARRINHO-ITEM *                    
068900          WS-ENT-QUANTITY OF WS-ENT-CARRINHO-ITEM).                       
069000                                                                          
069100*    ** SE O ITEM E MARCADO COMO FRAGIL, A QUANTIDADE TODA       *        
069200*    ** ENTRA NA CONTAGEM QUE ALIMENTA A TAXA DE MANUSEIO.       *        
069300     IF WS-ENT-FRAGILE-SIM OF WS-ENT-CARRINHO-ITEM                        
069400         ADD WS-ENT-QUANTITY OF WS-ENT-CARRINHO-ITEM                      
069500             TO WS-CAR-FRAGILE-COUNT                              RP971022
069600     END-IF.                                                              
069700                                                                          
069800 2610-ACUMULAR-ITEM-FIN.                                                  
069900     EXIT.                                                                
070000                                                                          
070100*----------------------------------------------------------------*        
070200* 2650-APLICAR-DESCONTO                                          *        
070300* DETERMINA O PERCENTUAL DE DESCONTO PELA FAIXA DE SUBTOTAL      *        
070400* (CH-0205) E CALCULA O SUBTOTAL JA DESCONTADO.                  *        
070500*----------------------------------------------------------------*        
070600 2650-APLICAR-DESCONTO.                                           RP960403
070700                                                                          
070800     EVALUATE TRUE                                                        
070900*        ** SUBTOTAL NA FAIXA ALTA -- 20% DE DESCONTO.           *        
071000         WHEN WS-CAR-SUBTOTAL >= WS-LIM-DESC-20                   RP960403
071100             MOVE WS-PCT-DESC-20 TO WS-CAL-PCT-DESCONTO           RP960403
071200*        ** SUBTOTAL NA FAIXA MEDIA -- 10% DE DESCONTO.          *        
071300         WHEN WS-CAR-SUBTOTAL >= WS-LIM-DESC-10                   RP960403
071400             MOVE WS-PCT-DESC-10 TO WS-CAL-PCT-DESCONTO           RP960403
071500*        ** ABAIXO DAS DUAS FAIXAS -- SEM DESCONTO.              *        
071600         WHEN OTHER                                                       
071700             MOVE ZERO            TO WS-CAL-PCT-DESCONTO                  
071800     END-EVALUATE.                                                        
071900                                                                          
072000*    ** O DESCONTO E SOBRE O SUBTOTAL BRUTO, NUNCA SOBRE O      *         
072100*    ** SUBTOTAL JA DESCONTADO DE UM CALCULO ANTERIOR.          *         
072200     COMPUTE WS-CAL-VALOR-DESCONTO ROUNDED =                              
072300             WS-CAR-SUBTOTAL * WS-CAL-PCT-DESCONTO / 100.                 
072400                                                                          
072500     COMPUTE WS-CAL-SUBTOTAL-DESC =                                       
072600             WS-CAR-SUBTOTAL - WS-CAL-VALOR-DESCONTO.                     
072700                                                                          
072800 2650-APLICAR-DESCONTO-FIN.                                               
072900     EXIT.                                                                
073000                                                                          
073100*----------------------------------------------------------------*        
073200* 2660-CALCULAR-FRETE                                            *        
073300* DETERMINA A TAXA DE FRETE PELA FAIXA DE PESO TOTAL (CH-0205)   *        
073400* E SOMA A TAXA FIXA DE MANUSEIO DE FRAGEIS (CH-0241).           *        
073500*----------------------------------------------------------------*        
073600 2660-CALCULAR-FRETE.                                             RP960403
073700                                                                          
073800     EVALUATE TRUE                                                        
073900*        ** PESO ACIMA DA FAIXA ALTA.                            *        
074000         WHEN WS-CAR-TOTAL-WEIGHT > WS-LIM-PESO-ALTO              RP960403
074100             MOVE WS-TAXA-FRETE-ALTA  TO WS-CAL-TAXA-FRETE        RP960403
074200*        ** PESO ACIMA DA FAIXA MEDIA.                           *        
074300         WHEN WS-CAR-TOTAL-WEIGHT > WS-LIM-PESO-MEDIO             RP960403
074400             MOVE WS-TAXA-FRETE-MEDIA TO WS-CAL-TAXA-FRETE        RP960403
074500*        ** PESO ACIMA DA FAIXA BAIXA.                           *        
074600         WHEN WS-CAR-TOTAL-WEIGHT > WS-LIM-PESO-BAIXO             RP960403
074700             MOVE WS-TAXA-FRETE-BAIXA TO WS-CAL-TAXA-FRETE        RP960403
074800*        ** PESO NA FAIXA MINIMA -- FRETE GRATIS.                *        
074900         WHEN OTHER                                                       
075000             MOVE ZERO                 TO WS-CAL-TAXA-FRETE               
075100     END-EVALUATE.                                                        
075200                                                                          
075300*    ** O FRETE E UMA TAXA UNICA POR KG, APLICADA AO PESO TOTAL  *        
075400*    ** DO CARRINHO -- NAO HA FRETE POR ITEM SEPARADO.          *         
075500     COMPUTE WS-CAL-VALOR-FRETE =                                         
075600             WS-CAR-TOTAL-WEIGHT * WS-CAL-TAXA-FRETE.                     
075700                                                                          
075800*    ** TAXA DE MANUSEIO DE FRAGEIS, SOMADA AO FRETE (CH-0241).  *        
075900     COMPUTE WS-CAL-VALOR-FRAGIL =                                RP971022
076000             WS-CAR-FRAGILE-COUNT * WS-TAXA-FRAGIL-UNIT.          RP971022
076100                                                                          
076200     ADD WS-CAL-VALOR-FRAGIL TO WS-CAL-VALOR-FRETE.               RP971022
076300                                                                          
076400 2660-CALCULAR-FRETE-FIN.                                                 
076500     EXIT.                                                                
076600                                                                          
076700*----------------------------------------------------------------*        
076800* 2670-ARREDONDAR-TOTAL                                          *        
076900* SOMA O SUBTOTAL DESCONTADO COM O FRETE E ARREDONDA O TOTAL     *        
077000* FINAL DO CARRINHO.  UM CARRINHO SEM ITENS (NAO DEVERIA         *        
077100* ACONTECER, MAS O CALCULO FICA SEGURO) DA TOTAL ZERO.           *        
077200*----------------------------------------------------------------*        
077300 2670-ARREDONDAR-TOTAL.                                                   
077400                                                                          
077500*    ** QTD-ITENS ZERO NAO DEVERIA OCORRER (SO EXISTE CARRINHO   *        
077600*    ** COM PELO MENOS UM ITEM), MAS O TESTE EVITA UM CUSTO      *        
077700*    ** INDEFINIDO SE ALGUM DIA ACONTECER.                       *        
077800     IF WS-CAR-QTD-ITENS = ZERO                                           
077900         MOVE ZERO TO WS-CAL-TOTAL-FINAL                                  
078000     ELSE                                                                 
078100         COMPUTE WS-CAL-TOTAL-FINAL ROUNDED =                             
078200                 WS-CAL-SUBTOTAL-DESC + WS-CAL-VALOR-FRETE                
078300     END-IF.                                                              
078400                                                                          
078500*    ** TRACE DE DEPURACAO (UPSI-0 LIGADA, CH-1460): IMPRIME O   *        
078600*    ** TOTAL CALCULADO ANTES DE SEGUIR PARA O PAGAMENTO.        *        
078700     IF FINCOMPR-DETALHE-ON                                       MQ130902
078800         DISPLAY 'FINCOMPR: TOTAL DO CARRINHO = '                         
078900                 WS-CAL-TOTAL-FINAL-ALFA                                  
079000     END-IF.                                                              
079100                                                                          
079200 2670-ARREDONDAR-TOTAL-FIN.                                               
079300     EXIT.                                                                
079400                                                                          
079500*----------------------------------------------------------------*        
079600* 2600-CALCULAR-CUSTO-CARRINHO                                   *        
079700* ORQUESTRA O CALCULO DO CUSTO DO CARRINHO: DESCONTO, FRETE      *        
079800* (COM TAXA DE FRAGIL) E ARREDONDAMENTO DO TOTAL FINAL.  SO E    *        
079900* CHAMADO QUANDO HA ESTOQUE DISPONIVEL (VER 2700).               *        
080000*----------------------------------------------------------------*        
080100*    ** O FRETE (2660) E CALCULADO SOBRE O PESO TOTAL, NAO SOBRE *        
080200*    ** O SUBTOTAL -- POR ISSO PODE RODAR INDEPENDENTE DA ORDEM  *        
080300*    ** EM RELACAO AO DESCONTO (2650); O ARREDONDAMENTO (2670)   *        
080400*    ** E QUE PRECISA DOS DOIS RESULTADOS JA PRONTOS.            *        
080500 2600-CALCULAR-CUSTO-CARRINHO.                                            
080600                                                                          
080700     PERFORM 2650-APLICAR-DESCONTO                                        
080800        THRU 2650-APLICAR-DESCONTO-FIN.                                   
080900                                                                          
081000     PERFORM 2660-CALCULAR-FRETE                                          
081100        THRU 2660-CALCULAR-FRETE-FIN.                                     
081200                                                                          
081300     PERFORM 2670-ARREDONDAR-TOTAL                                        
081400        THRU 2670-ARREDONDAR-TOTAL-FIN.                                   
081500                                                                          
081600 2600-CALCULAR-CUSTO-CARRINHO-FIN.                                        
081700     EXIT.                                                                
081800                                                                          
081900*----------------------------------------------------------------*        
082000* 2700-FINALIZAR-CARRINHO                                        *        
082100* FLUXO COMPLETO DE FECHAMENTO DE UM CARRINHO: CONSULTA          *        
082200* CLIENTE E SITUACAO EXTERNA, APLICA A REGRA DE 4 PASSOS         *        
082300* (DISPONIBILIDADE -> CUSTO -> PAGAMENTO -> BAIXA DE ESTOQUE)    *        
082400* E GRAVA O RESULTADO -- SEMPRE EXATAMENTE UM REGISTRO, SEJA     *        
082500* QUAL FOR O DESFECHO.                                           *        
082600*                                                                *        
082700* A ORDEM DOS QUATRO PASSOS NAO E ARBITRARIA: SO SE CALCULA O   *         
082800* CUSTO SE HOUVER ESTOQUE (NAO FAZ SENTIDO COBRAR POR ALGO QUE   *        
082900* NAO SERA ENTREGUE); SO SE EXIGE PAGAMENTO APOS O CUSTO SER     *        
083000* CONHECIDO (O MODULO CLVALEST PRECISA DO VALOR EXATO PARA       *        
083100* AUTORIZAR); E A BAIXA DE ESTOQUE SO E CONFERIDA DEPOIS DO      *        
083200* PAGAMENTO, PORQUE SE ELA FALHAR O DINHEIRO JA AUTORIZADO       *        
083300* PRECISA SER ESTORNADO (2761) -- NUNCA O CONTRARIO.             *        
083400*----------------------------------------------------------------*        
083500 2700-FINALIZAR-CARRINHO.                                                 
083600                                                                          
083700*    ** VISTA ALFA DO CART-ID, SO PARA O TRACE DE DEPURACAO SE   *        
083800*    ** A CHAVE UPSI-0 ESTIVER LIGADA (VER 2780).                *        
083900     MOVE WS-CAR-CART-ID TO WS-CAR-CART-ID-NUM.                           
084000                                                                          
084100     PERFORM 2710-CONSULTAR-CLIENTE                                       
084200        THRU 2710-CONSULTAR-CLIENTE-FIN.                                  
084300                                                                          
084400     PERFORM 2720-CONSULTAR-STATUS                                        
084500        THRU 2720-CONSULTAR-STATUS-FIN.                                   
084600                                                                          
084700*    ** PASSO 1: SEM ESTOQUE, REJEITA DE IMEDIATO -- NAO HA      *        
084800*    ** CUSTO NEM PAGAMENTO A CALCULAR.                          *        
084900     IF WS-STA-STOCK-AVAILABLE NOT = 'Y'                                  
085000         PERFORM 2730-REJEITAR-FORA-ESTOQUE                               
085100            THRU 2730-REJEITAR-FORA-ESTOQUE-FIN                           
085200     ELSE                                                                 
085300*        ** PASSO 2: HA ESTOQUE -- CALCULA O CUSTO DO CARRINHO.  *        
085400         PERFORM 2600-CALCULAR-CUSTO-CARRINHO                             
085500            THRU 2600-CALCULAR-CUSTO-CARRINHO-FIN                         
085600                                                                          
085700*        ** PASSO 3: PAGAMENTO DEVE TER SIDO AUTORIZADO PELO    *         
085800*        ** VALOR EXATO DO CUSTO CALCULADO.                     *         
085900         IF WS-STA-PAYMENT-AUTHORIZED NOT = 'Y'                           
086000             PERFORM 2750-REJEITAR-PAGAMENTO                              
086100                THRU 2750-REJEITAR-PAGAMENTO-FIN                          
086200         ELSE                                                             
086300*            ** PASSO 4: A BAIXA DE ESTOQUE PRECISA TER SIDO     *        
086400*            ** EFETIVADA -- SE NAO, O PAGAMENTO E CANCELADO.    *        
086500             IF WS-STA-STOCK-DECREMENT-OK NOT = 'Y'                       
086600                 PERFORM 2760-REJEITAR-BAIXA-ESTOQUE                      
086700                    THRU 2760-REJEITAR-BAIXA-ESTOQUE-FIN                  
086800             ELSE                                                         
086900*                ** OS QUATRO PASSOS PASSARAM -- SUCESSO.        *        
087000                 PERFORM 2770-REGISTRAR-SUCESSO                           
087100                    THRU 2770-REGISTRAR-SUCESSO-FIN                       
087200             END-IF                                                       
087300         END-IF                                                           
087400     END-IF.                                                              
087500                                                                          
087600*    ** GRAVA EXATAMENTE UM REGISTRO DE RESULTADO, QUALQUER QUE  *        
087700*    ** TENHA SIDO O RAMO SEGUIDO ACIMA.                         *        
087800     PERFORM 2790-GRAVAR-RESULTADO                                        
087900        THRU 2790-GRAVAR-RESULTADO-FIN.                                   
088000                                                                          
088100*    ** LINHA DE DETALHE OPCIONAL (CH-1460), SO SE A CHAVE       *        
088200*    ** UPSI-0 ESTIVER LIGADA NO JCL.                            *        
088300     IF FINCOMPR-DETALHE-ON                                       MQ130902
088400         PERFORM 2780-IMPRIMIR-DETALHE                                    
088500            THRU 2780-IMPRIMIR-DETALHE-FIN                                
088600     END-IF.                                                              
088700                                                                          
088800     MOVE 'N' TO WS-HA-CARRINHO-PENDENTE.                                 
088900                                                                          
089000 2700-FINALIZAR-CARRINHO-FIN.                                             
089100     EXIT.                                                                
089200                                                                          
089300*----------------------------------------------------------------*        
089400* 2710-CONSULTAR-CLIENTE                                         *        
089500* CALL AO MODULO MAESTCLI (CH-1042) PARA OBTER OS DADOS          *        
089600* CADASTRAIS DO CLIENTE DONO DO CARRINHO.                        *        
089700*----------------------------------------------------------------*        
089800 2710-CONSULTAR-CLIENTE.                                          RP040609
089900                                                                          
090000*    ** NAO REJEITA O CARRINHO SE O CLIENTE NAO FOR ACHADO --    *        
090100*    ** A DECISAO DE FECHAMENTO DEPENDE SO DE ESTOQUE/PAGAMENTO, *        
090200*    ** O CADASTRO E SO PARA ENRIQUECER O RELATORIO DA FRENTE.   *        
090300     MOVE WS-CAR-CUSTOMER-ID TO WS-CLI-CUSTOMER-ID                        
090400                                 OF WS-CALL-CLIENTE-ENTRADA.              
090500                                                                          
090600     CALL 'MAESTCLI' USING WS-CALL-CLIENTE-ENTRADA,               RP040609
090700                            WS-CALL-CLIENTE-REG.                          
090800                                                                          
090900 2710-CONSULTAR-CLIENTE-FIN.                                              
091000     EXIT.                                                                
091100                                                                          
091200*----------------------------------------------------------------*        
091300* 2720-CONSULTAR-STATUS                                          *        
091400* CALL AO MODULO CLVALEST (CH-1289) PARA OBTER A SITUACAO        *        
091500* EXTERNA DE ESTOQUE E PAGAMENTO DO CARRINHO.                    *        
091600*----------------------------------------------------------------*        
091700 2720-CONSULTAR-STATUS.                                           MQ070830
091800                                                                          
091900*    ** E AQUI QUE ENTRAM OS TRES FLAGS (ESTOQUE, PAGAMENTO,     *        
092000*    ** BAIXA) QUE A REGRA DE 4 PASSOS DE 2700 VAI CONFERIR.     *        
092100     MOVE WS-CAR-CART-ID TO WS-STA-CART-ID                                
092200                             OF WS-CALL-STATUS-ENTRADA.                   
092300                                                                          
092400     CALL 'CLVALEST' USING WS-CALL-STATUS-ENTRADA,                MQ070830
092500                            WS-CALL-STATUS-REG.                           
092600                                                                          
092700 2720-CONSULTAR-STATUS-FIN.                                               
092800     EXIT.                                                                
092900                                                                          
093000*----------------------------------------------------------------*        
093100* 2730-REJEITAR-FORA-ESTOQUE                                     *        
093200* MONTA O RESULTADO DE REJEICAO POR FALTA DE ESTOQUE: SEM       *         
093300* TRANSACAO, SEM CUSTO, MENSAGEM PADRAO.                         *        
093400*----------------------------------------------------------------*        
093500 2730-REJEITAR-FORA-ESTOQUE.                                              
093600                                                                          
093700*    ** NADA FOI CALCULADO NEM AUTORIZADO -- O CUSTO VAI ZERO,  *         
093800*    ** POIS O CLIENTE NAO CHEGOU A SER COBRADO POR NADA.        *        
093900     MOVE 'N'               TO WS-SAL-SUCCESS-FLAG.                       
094000     MOVE ZERO               TO WS-SAL-TRANSACTION-ID                     
094100                                 WS-SAL-TOTAL-COST.                       
094200     MOVE WS-MSG-FORA-ESTOQUE TO WS-SAL-MESSAGE.                          
094300     ADD 1 TO WS-EXE-REJ-ESTOQUE.                                         
094400                                                                          
094500 2730-REJEITAR-FORA-ESTOQUE-FIN.                                          
094600     EXIT.                                                                
094700                                                                          
094800*----------------------------------------------------------------*        
094900* 2750-REJEITAR-PAGAMENTO                                        *        
095000* MONTA O RESULTADO DE REJEICAO POR PAGAMENTO NAO AUTORIZADO --  *        
095100* O CUSTO JA CALCULADO E INFORMADO, PARA A FRENTE DE VENDAS      *        
095200* SABER QUANTO O CLIENTE TENTOU PAGAR.                           *        
095300*----------------------------------------------------------------*        
095400 2750-REJEITAR-PAGAMENTO.                                                 
095500                                                                          
095600*    ** DIFERENTE DE 2730: AQUI O CUSTO JA FOI CALCULADO EM      *        
095700*    ** 2600, ENTAO VAI PARA O RESULTADO MESMO COM O PAGAMENTO   *        
095800*    ** NEGADO -- A FRENTE DE VENDAS PRECISA SABER O VALOR.      *        
095900     MOVE 'N'               TO WS-SAL-SUCCESS-FLAG.                       
096000     MOVE ZERO               TO WS-SAL-TRANSACTION-ID.                    
096100     MOVE WS-CAL-TOTAL-FINAL  TO WS-SAL-TOTAL-COST.                       
096200     MOVE WS-MSG-PAGTO-NEGADO TO WS-SAL-MESSAGE.                          
096300     ADD 1 TO WS-EXE-REJ-PAGAMENTO.                                       
096400                                                                          
096500 2750-REJEITAR-PAGAMENTO-FIN.                                             
096600     EXIT.                                                                
096700                                                                          
096800*----------------------------------------------------------------*        
096900* 2760-REJEITAR-BAIXA-ESTOQUE                                    *        
097000* A BAIXA DE ESTOQUE FALHOU DEPOIS DO PAGAMENTO JA AUTORIZADO -- *        
097100* ESTORNA O PAGAMENTO (2761) ANTES DE MONTAR A REJEICAO, PARA    *        
097200* O CLIENTE NAO FICAR COBRADO POR UM CARRINHO NAO ENTREGUE.      *        
097300*----------------------------------------------------------------*        
097400 2760-REJEITAR-BAIXA-ESTOQUE.                                     MQ070830
097500                                                                          
097600     PERFORM 2761-CANCELAR-PAGAMENTO                                      
097700        THRU 2761-CANCELAR-PAGAMENTO-FIN.                                 
097800                                                                          
097900     MOVE 'N'              TO WS-SAL-SUCCESS-FLAG.                        
098000     MOVE ZERO              TO WS-SAL-TRANSACTION-ID.                     
098100     MOVE WS-CAL-TOTAL-FINAL TO WS-SAL-TOTAL-COST.                        
098200     MOVE WS-MSG-ERRO-BAIXA  TO WS-SAL-MESSAGE.                           
098300     ADD 1 TO WS-TOT-REJ-BAIXA-ESTOQUE.                                   
098400                                                                          
098500 2760-REJEITAR-BAIXA-ESTOQUE-FIN.                                         
098600     EXIT.                                                                
098700                                                                          
098800*----------------------------------------------------------------*        
098900* 2761-CANCELAR-PAGAMENTO                                        *        
099000* COMPENSACAO DE CANCELAMENTO (CH-1289): A BAIXA DE ESTOQUE      *        
099100* FALHOU DEPOIS DO PAGAMENTO JA TER SIDO AUTORIZADO -- ESTORNA   *        
099200* O PAGAMENTO AUTORIZADO, SO CONTABILIZANDO O CANCELAMENTO E,    *        
099300* EM MODO DE DEPURACAO, IMPRIMINDO A TRANSACAO ESTORNADA.        *        
099400*----------------------------------------------------------------*        
099500 2761-CANCELAR-PAGAMENTO.                                         MQ070830
099600                                                                          
099700*    *** a baixa de estoque falhou depois do pagamento ja ter    *        
099800*    *** sido autorizado -- estorna o pagamento autorizado       *        
099900     ADD 1 TO WS-TOT-PAGAMENTOS-CANCEL.                           MQ070830
100000                                                                          
100100     IF FINCOMPR-DETALHE-ON                                       MQ130902
100200         DISPLAY 'FINCOMPR: PAGAMENTO CANCELADO TRANSACAO = '             
100300                 WS-STA-TRANSACTION-ID                                    
100400     END-IF.                                                              
100500                                                                          
100600 2761-CANCELAR-PAGAMENTO-FIN.                                             
100700     EXIT.                                                                
100800                                                                          
100900*----------------------------------------------------------------*        
101000* 2770-REGISTRAR-SUCESSO                                         *        
101100* OS QUATRO PASSOS DO FLUXO DE FECHAMENTO PASSARAM -- MONTA O    *        
101200* RESULTADO DE SUCESSO E SOMA O CUSTO NO TOTAL GERAL DO LOTE.    *        
101300*----------------------------------------------------------------*        
101400 2770-REGISTRAR-SUCESSO.                                                  
101500                                                                          
101600*    ** NUMERO DE TRANSACAO VEM DO RETORNO DO CLVALEST -- E O    *        
101700*    ** COMPROVANTE DE PAGAMENTO QUE A FRENTE DE VENDAS MOSTRA   *        
101800*    ** AO CLIENTE.                                              *        
101900     MOVE 'Y'                  TO WS-SAL-SUCCESS-FLAG.                    
102000     MOVE WS-STA-TRANSACTION-ID TO WS-SAL-TRANSACTION-ID.                 
102100     MOVE WS-CAL-TOTAL-FINAL     TO WS-SAL-TOTAL-COST.                    
102200     MOVE WS-MSG-SUCESSO          TO WS-SAL-MESSAGE.                      
102300     ADD 1 TO WS-TOT-COMPRAS-FINALIZ.                                     
102400     ADD WS-CAL-TOTAL-FINAL TO WS-EXE-VALOR-GERAL.                        
102500                                                                          
102600 2770-REGISTRAR-SUCESSO-FIN.                                              
102700     EXIT.                                                                
102800                                                                          
102900*----------------------------------------------------------------*        
103000* 2780-IMPRIMIR-DETALHE                                          *        
103100* LINHA DE DETALHE OPCIONAL DO CARRINHO FECHADO (CH-1460), SO   *         
103200* IMPRESSA QUANDO A CHAVE UPSI-0 ESTA LIGADA NO JCL.             *        
103300*----------------------------------------------------------------*        
103400 2780-IMPRIMIR-DETALHE.                                           MQ130902
103500                                                                          
103600*    ** UMA LINHA DE DETALHE POR CARRINHO, NA ORDEM EM QUE OS    *        
103700*    ** CARRINHOS FORAM FECHADOS -- NAO E REORDENADO.            *        
103800     INITIALIZE WS-LIN-DETALHE.                                           
103900     MOVE WS-CAR-CART-ID      TO WS-DET-CART-ID.                          
104000     MOVE WS-CAR-CUSTOMER-ID  TO WS-DET-CUSTOMER-ID.                      
104100     MOVE WS-SAL-SUCCESS-FLAG TO WS-DET-STATUS.                           
104200     MOVE WS-SAL-TOTAL-COST   TO WS-DET-TOTAL-COST.                       
104300     MOVE WS-LIN-DETALHE      TO WS-SAL-RUN-REPORT.                       
104400     WRITE WS-SAL-RUN-REPORT.                                             
104500                                                                          
104600 2780-IMPRIMIR-DETALHE-FIN.                                               
104700     EXIT.                                                                
104800                                                                          
104900*----------------------------------------------------------------*        
105000* 2790-GRAVAR-RESULTADO                                          *        
105100* GRAVA O REGISTRO DE RESULTADO DO CARRINHO.  OS DEMAIS CAMPOS  *         
105200* (FLAG, TRANSACAO, CUSTO, MENSAGEM) JA FORAM PREENCHIDOS PELO  *         
105300* PARAGRAFO DE REJEICAO/SUCESSO QUE RODOU ANTES.                 *        
105400*----------------------------------------------------------------*        
105500 2790-GRAVAR-RESULTADO.                                                   
105600                                                                          
105700*    ** UM E SO UM WRITE POR CARRINHO -- E O CONTRATO DESTE      *        
105800*    ** MODULO COM A FRENTE DE VENDAS (NUNCA ZERO, NUNCA DOIS).  *        
105900     MOVE WS-CAR-CART-ID     TO WS-SAL-CART-ID.                           
106000     MOVE WS-CAR-CUSTOMER-ID TO WS-SAL-CUSTOMER-ID.                       
106100                                                                          
106200     WRITE WS-SAL-RESULTADO-REG.                                          
106300                                                                          
106400 2790-GRAVAR-RESULTADO-FIN.                                               
106500     EXIT.                                                                
106600                                                                          
106700*----------------------------------------------------------------*        
106800* 2800-IMPRIMIR-CABECALHO                                        *        
106900* IMPRIME AS DUAS LINHAS DE CABECALHO E O SEPARADOR DO          *         
107000* RELATORIO, UMA SO VEZ NO INICIO DO JOB (CH-1522).              *        
107100*----------------------------------------------------------------*        
107200 2800-IMPRIMIR-CABECALHO.                                         MQ150318
107300                                                                          
107400*    ** AS DUAS LINHAS DE CABECALHO E O SEPARADOR VEM DO         *        
107500*    ** COPYBOOK RESUMEN, JA COM A DATA RESOLVIDA EM 1200.       *        
107600     MOVE WS-LIN-CABECALHO-1 TO WS-SAL-RUN-REPORT.                        
107700     WRITE WS-SAL-RUN-REPORT.                                             
107800                                                                          
107900     MOVE WS-LIN-CABECALHO-2 TO WS-SAL-RUN-REPORT.                        
108000     WRITE WS-SAL-RUN-REPORT.                                             
108100                                                                          
108200     MOVE WS-LIN-SEPARADOR   TO WS-SAL-RUN-REPORT.                        
108300     WRITE WS-SAL-RUN-REPORT.                                             
108400                                                                          
108500 2800-IMPRIMIR-CABECALHO-FIN.                                             
108600     EXIT.                                                                
108700                                                                          
108800*----------------------------------------------------------------*        
108900* 2900-FINALIZAR-PROGRAMA                                        *        
109000* IMPRIME OS TOTAIS DE FIM DE JOB E FECHA OS ARQUIVOS.           *        
109100*----------------------------------------------------------------*        
109200 2900-FINALIZAR-PROGRAMA.                                                 
109300                                                                          
109400*    ** NAO HA MAIS CARRINHOS A LER NESTE PONTO -- SO FALTA      *        
109500*    ** FECHAR O RELATORIO COM OS TOTAIS E ENCERRAR OS ARQUIVOS. *        
109600     PERFORM 2910-IMPRIMIR-TOTAIS                                         
109700        THRU 2910-IMPRIMIR-TOTAIS-FIN.                                    
109800                                                                          
109900     PERFORM 2990-FECHAR-ARQUIVOS                                         
110000        THRU 2990-FECHAR-ARQUIVOS-FIN.                                    
110100                                                                          
110200 2900-FINALIZAR-PROGRAMA-FIN.                                             
110300     EXIT.                                                                
110400                                                                          
110500*----------------------------------------------------------------*        
110600* 2910-IMPRIMIR-TOTAIS                                           *        
110700* IMPRIME AS 4 LINHAS DE TOTAIS (CH-1522), CADA UMA UMA VISTA    *        
110800* REDEFINIDA DIFERENTE DA MESMA AREA DE IMPRESSAO (RESUMEN.CPY). *        
110900*----------------------------------------------------------------*        
111000 2910-IMPRIMIR-TOTAIS.                                            MQ150318
111100                                                                          
111200*    ** CADA LINHA E UMA VISTA REDEFINIDA DIFERENTE SOBRE A      *        
111300*    ** MESMA AREA DE IMPRESSAO -- POR ISSO O MOVE E SEMPRE DA   *        
111400*    ** VISTA CERTA PARA WS-SAL-RUN-REPORT, NUNCA DA AREA BASE.  *        
111500     MOVE WS-LIN-SEPARADOR          TO WS-SAL-RUN-REPORT.                 
111600     WRITE WS-SAL-RUN-REPORT.                                             
111700                                                                          
111800*    ** LINHA 1: CARRINHOS LIDOS E FINALIZADOS.                  *        
111900     MOVE WS-TOT-CARRINHOS-LIDOS    TO WS-TOT-CARTS-LIDOS.                
112000     MOVE WS-TOT-COMPRAS-FINALIZ    TO WS-TOT-FINALIZADAS.                
112100     MOVE WS-LIN-TOTAIS              TO WS-SAL-RUN-REPORT.                
112200     WRITE WS-SAL-RUN-REPORT.                                             
112300                                                                          
112400*    ** LINHA 2: REJEITADOS POR ESTOQUE E POR PAGAMENTO.         *        
112500     MOVE WS-EXE-REJ-ESTOQUE          TO WS-TOT-REJ-ESTOQUE               
112600                                         OF WS-LIN-TOTAIS-2.              
112700     MOVE WS-EXE-REJ-PAGAMENTO        TO WS-TOT-REJ-PAGAMENTO             
112800                                         OF WS-LIN-TOTAIS-2.              
112900     MOVE WS-LIN-TOTAIS-2            TO WS-SAL-RUN-REPORT.                
113000     WRITE WS-SAL-RUN-REPORT.                                             
113100                                                                          
113200*    ** LINHA 3: REJEITADOS POR BAIXA DE ESTOQUE E PAGAMENTOS    *        
113300*    ** CANCELADOS PELA COMPENSACAO (2761).                      *        
113400     MOVE WS-TOT-REJ-BAIXA-ESTOQUE    TO WS-TOT-REJ-BAIXA.                
113500     MOVE WS-TOT-PAGAMENTOS-CANCEL    TO WS-TOT-PAGTO-CANCEL.             
113600     MOVE WS-LIN-TOTAIS-3              TO WS-SAL-RUN-REPORT.              
113700     WRITE WS-SAL-RUN-REPORT.                                             
113800                                                                          
113900*    ** LINHA 4: VALOR TOTAL FATURADO NO LOTE.                   *        
114000     MOVE WS-EXE-VALOR-GERAL           TO WS-TOT-VALOR-GERAL              
114100                                          OF WS-LIN-TOTAIS-4.             
114200     MOVE WS-LIN-TOTAIS-4              TO WS-SAL-RUN-REPORT.              
114300     WRITE WS-SAL-RUN-REPORT.                                             
114400                                                                          
114500 2910-IMPRIMIR-TOTAIS-FIN.                                                
114600     EXIT.                                                                
114700                                                                          
114800*----------------------------------------------------------------*        
114900* 2990-FECHAR-ARQUIVOS                                           *        
115000* FECHA OS TRES ARQUIVOS DO LOTE E AVISA SE ALGUM FECHAMENTO    *         
115100* FALHOU (NAO IMPEDE O ENCERRAMENTO NORMAL DO JOB).              *        
115200*----------------------------------------------------------------*        
115300 2990-FECHAR-ARQUIVOS.                                                    
115400                                                                          
115500*    ** FALHA AO FECHAR NAO ENCERRA O JOB COM ERRO -- SO AVISA.  *        
115600*    ** OS DADOS JA FORAM GRAVADOS ANTES DESTE PONTO; UM ERRO DE *        
115700*    ** CLOSE NAO DESFAZ O QUE JA FOI ESCRITO NOS ARQUIVOS.      *        
115800     CLOSE ENT-CART-ITEMS                                                 
115900           SAL-RESULTS                                                    
116000           SAL-RUN-REPORT.                                                
116100                                                                          
116200*    ** AVISO DO ARQUIVO DE ENTRADA.                             *        
116300     IF NOT FS-CART-ITEMS-OK                                              
116400         DISPLAY 'FINCOMPR: ERRO AO FECHAR CART-ITEMS: '                  
116500                 FS-CART-ITEMS                                            
116600     END-IF.                                                              
116700                                                                          
116800*    ** AVISO DO ARQUIVO DE RESULTADO.                           *        
116900     IF NOT FS-RESULTS-OK                                                 
117000         DISPLAY 'FINCOMPR: ERRO AO FECHAR RESULTS: '                     
117100                 FS-RESULTS                                               
117200     END-IF.                                                              
117300                                                                          
117400*    ** AVISO DO RELATORIO IMPRESSO.                             *        
117500     IF NOT FS-RUN-REPORT-OK                                              
117600         DISPLAY 'FINCOMPR: ERRO AO FECHAR O RELATORIO: '                 
117700                 FS-RUN-REPORT                                            
117800     END-IF.                                                              
117900                                                                          
118000 2990-FECHAR-ARQUIVOS-FIN.                                                
118100     EXIT.                                                                
118200                                                                          
118300*----------------------------------------------------------------*        
118400* FIM DO PROGRAMA FINCOMPR.                                      *        
118500*----------------------------------------------------------------*        
118600 END PROGRAM FINCOMPR.                                                    
