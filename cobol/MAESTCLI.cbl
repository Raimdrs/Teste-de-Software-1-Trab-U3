000100*----------------------------------------------------------------*        
000200* PROGRAMA  : MAESTCLI                                           *        
000300* MODULO CALLED PARA CONSULTA DO CADASTRO DE CLIENTES POR        *        
000400* CUSTOMER-ID.  USADO PELO LOTE DE FECHAMENTO DE COMPRAS         *        
000500* (FINCOMPR) E POR QUALQUER OUTRO JOB QUE PRECISE DOS DADOS      *        
000600* CADASTRAIS DO CLIENTE (NOME, CATEGORIA, REGIAO).               *        
000700*                                                                *        
000800* A ROTINA CARREGA O CADASTRO INTEIRO EM TABELA NA PRIMEIRA      *        
000900* CHAMADA DE CADA EXECUCAO (SWITCH WS-TABELA-CARGADA) E RESPONDE *        
001000* AS CHAMADAS SEGUINTES POR BUSCA BINARIA NA TABELA, EM VEZ DE   *        
001100* LER O ARQUIVO DE NOVO A CADA CARRINHO -- O ARQUIVO DE ENTRADA  *        
001200* VEM EXTRAIDO DIARIAMENTE, ORDENADO POR CUSTOMER-ID, ENTAO A    *        
001300* BUSCA BINARIA (SEARCH ALL) E SEGURA.                           *        
001400*                                                                *        
001500* NAO GRAVA NEM ATUALIZA O CADASTRO -- SOMENTE LEITURA.  QUEM    *        
001600* MANTEM O CADASTRO DE CLIENTES E O SISTEMA DE CRM, FORA DESTE   *        
001700* LOTE; AQUI SO INTERESSA O RETRATO DO DIA DA EXECUCAO.          *        
001800*----------------------------------------------------------------*        
001900* HISTORICO DE ALTERACOES                                        *        
002000*   14/03/89  C.ALTAMIRANO   PRIMEIRA VERSAO. LEITURA DIRETA     *        
002100*                            DO CADASTRO DE CLIENTES POR INDICE. *        
002200*   02/09/91  C.ALTAMIRANO   ADICIONADO CAMPO REGIAO DE VENDA    *        
002300*                            (NORTE/NORDESTE/SUL/SUDESTE/        *        
002400*                            CENTROESTE) -- PEDIDO GER.COMERCIAL.*        
002500*   19/11/93  R.PEDROZO      CATEGORIA DE CLIENTE PASSA A TER    *        
002600*                            3 NIVEIS (BRONZE/PRATA/OURO), ANTES *        
002700*                            ERAM 2.  CHAMADO CH-0447.           *        
002800*   05/05/98  S.MORAN        REVISAO GERAL DE DATAS PARA O ANO   *        
002900*                            2000 (Y2K).  MODULO NAO TEM CAMPO   *        
003000*                            DE DATA, SO CONFERIDO.              *        
003100*   22/01/99  S.MORAN        FECHAMENTO DO CHAMADO Y2K-099.      *        
003200*   11/06/04  R.PEDROZO      CADASTRO DE CLIENTES MIGROU DO      *        
003300*                            INDICE VSAM PARA EXTRACAO           *        
003400*                            SEQUENCIAL DIARIA; ROTINA PASSA A   *        
003500*                            CARREGAR TABELA EM MEMORIA E FAZER  *        
003600*                            BUSCA, EM VEZ DE LEITURA DIRETA.    *        
003700*                            CH-1041.                            *        
003800*   30/08/07  M.QUIROGA      AUMENTADO LIMITE DA TABELA DE       *        
003900*                            CLIENTES DE 2000 PARA 5000          *        
004000*                            REGISTROS (CRESCIMENTO DA BASE).    *        
004100*                            CH-1288.                            *        
004200*   14/02/11  M.QUIROGA      MENSAGENS DE ERRO PADRONIZADAS      *        
004300*                            COM O LOTE DE FECHAMENTO DE COMPRAS.*        
004400*   19/09/13  M.QUIROGA      INCLUIDO AVISO DE TABELA CHEIA E    *        
004500*                            CONSTANTE DE VERSAO PARA O TRACE DE *        
004600*                            DEPURACAO (UPSI-0).  CH-1467.       *        
004700*----------------------------------------------------------------*        
004800 IDENTIFICATION DIVISION.                                                 
004900*    ** NOME DO PROGRAMA, CONFORME CATALOGO DA BIBLIOTECA FONTE. *        
005000 PROGRAM-ID. MAESTCLI.                                                    
005100*    ** PROGRAMADOR ORIGINAL -- VER HISTORICO PARA OS DEMAIS.    *        
005200 AUTHOR. C ALTAMIRANO.                                                    
005300 INSTALLATION. GERENCIA DE SISTEMAS - AREA COMERCIAL.                     
005400 DATE-WRITTEN. 14/03/89.                                                  
005500 DATE-COMPILED.                                                           
005600 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
005700*----------------------------------------------------------------*        
005800* AMBIENTE DE EXECUCAO                                           *        
005900*----------------------------------------------------------------*        
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200*    ** CLASSE SIM-NAO, PADRAO DA AREA COMERCIAL PARA TODOS OS   *        
006300*    ** FLAGS 'Y'/'N' DE ENTRADA E SAIDA.  UPSI-0 LIGA O TRACE   *        
006400*    ** DE DEPURACAO QUANDO O OPERADOR COLOCA A CHAVE NO JCL     *        
006500*    ** (NAO MEXER NA CHAVE EM PRODUCAO -- SO PARA SUPORTE).     *        
006600 SPECIAL-NAMES.                                                           
006700     CLASS SIM-NAO IS 'Y' 'N'                                             
006800     UPSI-0 ON STATUS IS MAESTCLI-DEBUG-ON                                
006900            OFF STATUS IS MAESTCLI-DEBUG-OFF.                             
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300                                                                          
007400*    ** EXTRACAO DIARIA DO CADASTRO DE CLIENTES, SEQUENCIAL,     *        
007500*    ** ORDENADA POR CUSTOMER-ID (VER HISTORICO, CH-1041).  O    *        
007600*    ** NOME LOGICO "CUSTMAST" E RESOLVIDO PELO JCL DO LOTE.     *        
007700     SELECT ENT-CLIENTES                                                  
007800         ASSIGN TO "CUSTMAST"                                             
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS IS FS-CLIENTES.                                      
008100                                                                          
008200*----------------------------------------------------------------*        
008300* AREA DE ARQUIVOS                                               *        
008400*----------------------------------------------------------------*        
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700                                                                          
008800*    ** REGISTRO DO CADASTRO DE CLIENTES, UM POR CUSTOMER-ID.    *        
008900*    ** LAYOUT FIXO, UM REGISTRO POR LINHA DO ARQUIVO DE         *        
009000*    ** EXTRACAO DIARIA.                                         *        
009100 FD ENT-CLIENTES.                                                         
009200 01 WS-ENT-CLIENTE-REG.                                                   
009300*        ** CHAVE DO CLIENTE, USADA NA BUSCA PELO CHAMADOR.     *         
009400     05 WS-ENT-CUSTOMER-ID        PIC 9(09).                              
009500*        ** RAZAO SOCIAL/NOME DO CLIENTE, PARA IMPRESSAO.       *         
009600     05 WS-ENT-CUSTOMER-NAME      PIC X(30).                              
009700*    ** CATEGORIA DE FIDELIDADE DO CLIENTE (CH-0447) -- USADA    *RP931119
009800*    ** PELO FINCOMPR PARA CALCULAR O PERCENTUAL DE DESCONTO.    *RP931119
009900     05 WS-ENT-CUSTOMER-TYPE      PIC X(06).                              
010000         88 WS-ENT-TIPO-BRONZE        VALUE 'BRONZE'.             RP931119
010100         88 WS-ENT-TIPO-PRATA         VALUE 'PRATA '.             RP931119
010200         88 WS-ENT-TIPO-OURO          VALUE 'OURO  '.             RP931119
010300*    ** REGIAO DE VENDA DO CLIENTE (PEDIDO GER.COMERCIAL) --     *CA910902
010400*    ** SO PARA RELATORIO GERENCIAL, NAO ENTRA NO CALCULO.       *CA910902
010500     05 WS-ENT-REGION             PIC X(10).                      CA910902
010600         88 WS-ENT-REGIAO-NORTE       VALUE 'NORTE     '.         CA910902
010700         88 WS-ENT-REGIAO-NORDESTE    VALUE 'NORDESTE  '.         CA910902
010800         88 WS-ENT-REGIAO-SUL         VALUE 'SUL       '.         CA910902
010900         88 WS-ENT-REGIAO-SUDESTE     VALUE 'SUDESTE   '.         CA910902
011000         88 WS-ENT-REGIAO-CENTROESTE  VALUE 'CENTROESTE'.         CA910902
011100*        ** RESERVA PARA CRESCIMENTO FUTURO DO LAYOUT.          *         
011200     05 FILLER                    PIC X(05).                              
011300                                                                          
011400*----------------------------------------------------------------*        
011500* AREA DE TRABALHO                                               *        
011600*----------------------------------------------------------------*        
011700 WORKING-STORAGE SECTION.                                                 
011800                                                                          
011900*----------------------------------------------------------------*        
012000* CONSTANTES DO MODULO -- LIMITE DA TABELA EM MEMORIA E VERSAO   *        
012100* EXIBIDA NO TRACE DE DEPURACAO (UPSI-0 LIGADA).  MANTIDAS EM    *        
012200* 77 PARA FICAREM VISIVEIS LOGO NO TOPO DA WORKING-STORAGE, NO   *        
012300* PADRAO DA GERENCIA DE SISTEMAS PARA VALORES DE CONFIGURACAO.   *        
012400*----------------------------------------------------------------*        
012500*    ** LIMITE MAXIMO DE CLIENTES QUE CABEM NA TABELA EM         *MQ130919
012600*    ** MEMORIA -- DEVE BATER COM O OCCURS DE WS-TAB-CLIENTES.   *MQ130919
012700*    ** SE A BASE CRESCER DE NOVO, MUDAR AQUI E NO OCCURS.       *MQ130919
012800 77 WS-MAX-CLIENTES               PIC 9(05) COMP VALUE 5000.      MQ130919
012900*    ** VERSAO DO MODULO, SO PARA CONFERENCIA NO TRACE.          *MQ130919
013000 77 WS-VERSAO-MODULO              PIC X(05) VALUE 'V3.20'.        MQ130919
013100                                                                          
013200*    ** FILE STATUS DO CADASTRO DE CLIENTES.  '00' = LEITURA OU  *        
013300*    ** ABERTURA OK; '10' = FIM DE ARQUIVO; '35' = ARQUIVO NAO   *        
013400*    ** ENCONTRADO NA ABERTURA (ANTES DA CARGA DO DIA RODAR).    *        
013500 01 FS-STATUS.                                                            
013600     05 FS-CLIENTES               PIC X(02).                              
013700         88 FS-CLIENTES-OK            VALUE '00'.                         
013800         88 FS-CLIENTES-EOF           VALUE '10'.                         
013900         88 FS-CLIENTES-NFD           VALUE '35'.                         
014000                                                                          
014100*    ** SWITCH DE CONTROLE DE CARGA: A TABELA SO E CARREGADA     *        
014200*    ** NA PRIMEIRA CHAMADA DO MODULO EM CADA EXECUCAO DO LOTE.  *        
014300*    ** AS CHAMADAS SEGUINTES PULAM DIRETO PARA A BUSCA.         *        
014400 01 WS-CONTROLE-CARGA.                                                    
014500*        ** 'Y' APOS A PRIMEIRA CARGA COMPLETA DA TABELA.       *         
014600     05 WS-TABELA-CARGADA         PIC X(01) VALUE 'N'.                    
014700         88 WS-TABELA-JA-CARGADA      VALUE 'Y'.                          
014800*        ** QUANTIDADE DE CLIENTES REALMENTE CARREGADOS --      *         
014900*        ** TAMBEM SERVE DE SUBSCRITO DURANTE A CARGA.          *         
015000     05 WS-QTD-CLIENTES           PIC 9(05) COMP VALUE ZERO.              
015100*        ** INDICE AUXILIAR, RESERVADO PARA USO FUTURO EM       *         
015200*        ** ROTINAS DE DIAGNOSTICO (NAO USADO NA LOGICA ATUAL). *         
015300     05 IX-CLI                    PIC 9(05) COMP VALUE ZERO.              
015400                                                                          
015500*    ** TABELA DE CLIENTES, CARREGADA UMA SO VEZ POR             *        
015600*    ** EXECUCAO DO LOTE E PESQUISADA POR BUSCA BINARIA          *        
015700*    ** (ARQUIVO ORDENADO POR CUSTOMER-ID, CONFORME NORMA).      *        
015800*    ** LIMITE DE 5000 REGISTROS -- CH-1288 (ANTES ERA 2000).    *        
015900 01 WS-TAB-CLIENTES.                                                      
016000     05 WS-TAB-CLIENTE OCCURS 5000 TIMES                          MQ070830
016100         ASCENDING KEY IS WS-TAB-CUSTOMER-ID                              
016200         INDEXED BY IX-TAB-CLI.                                           
016300*            ** CHAVE DE BUSCA DA TABELA (SEARCH ALL).          *         
016400         10 WS-TAB-CUSTOMER-ID     PIC 9(09).                             
016500*            ** COPIA EM MEMORIA DO NOME DO CLIENTE.            *         
016600         10 WS-TAB-CUSTOMER-NAME   PIC X(30).                             
016700*            ** COPIA EM MEMORIA DA CATEGORIA DE FIDELIDADE.    *         
016800         10 WS-TAB-CUSTOMER-TYPE   PIC X(06).                             
016900*            ** COPIA EM MEMORIA DA REGIAO DE VENDA.            *         
017000         10 WS-TAB-REGION          PIC X(10).                             
017100                                                                          
017200*    ** VISTA ALTERNATIVA DA CHAVE DE BUSCA, USADA SO PARA       *        
017300*    ** IMPRIMIR MENSAGENS DE DIAGNOSTICO (UPSI-0 LIGADA).       *        
017400*    ** NAO PARTICIPA DA BUSCA BINARIA, SO DA FORMATACAO DO      *        
017500*    ** DISPLAY QUANDO O SUPORTE PRECISA RASTREAR UMA CHAMADA.   *        
017600 01 WS-CUSTOMER-ID-NUM            PIC 9(09) VALUE ZERO.                   
017700 01 WS-CUSTOMER-ID-ALFA REDEFINES WS-CUSTOMER-ID-NUM                      
017800                                   PIC X(09).                             
017900                                                                          
018000*    ** VISTA ALTERNATIVA DO CODIGO DE CATEGORIA, USADA PELAS    *        
018100*    ** ROTINAS DE DIAGNOSTICO PARA IMPRIMIR O NIVEL NUMERICO    *        
018200*    ** (1A. PARTE / 2A. PARTE DO CODIGO ALFA) NO TRACE.         *        
018300 01 WS-TIPO-CLIENTE-ALFA          PIC X(06) VALUE SPACES.                 
018400 01 WS-TIPO-CLIENTE-COD REDEFINES WS-TIPO-CLIENTE-ALFA.                   
018500     05 WS-TIPO-COD-1             PIC X(02).                              
018600     05 WS-TIPO-COD-2             PIC X(04).                              
018700                                                                          
018800*    ** VISTA ALTERNATIVA DA REGIAO, USADA PARA SEPARAR O        *        
018900*    ** PREFIXO DE 3 LETRAS DO RESTANTE NO DIAGNOSTICO -- SO     *        
019000*    ** PARA FACILITAR A LEITURA DO TRACE PELO SUPORTE.          *        
019100 01 WS-REGION-ALFA                PIC X(10) VALUE SPACES.                 
019200 01 WS-REGION-PREFIXO REDEFINES WS-REGION-ALFA.                           
019300     05 WS-REGION-PREF-3          PIC X(03).                              
019400     05 WS-REGION-RESTO           PIC X(07).                              
019500                                                                          
019600*----------------------------------------------------------------*        
019700* AREA DE LINGUAGEM (PARAMETROS DA CHAMADA CALL)                 *        
019800*----------------------------------------------------------------*        
019900 LINKAGE SECTION.                                                         
020000                                                                          
020100*    ** CHAVE DE ENTRADA: O CUSTOMER-ID A PESQUISAR.  PREENCHIDO *        
020200*    ** PELO CHAMADOR ANTES DO CALL.                             *        
020300 01 LK-ENTRADA.                                                           
020400     05 LK-CUSTOMER-ID            PIC 9(09).                              
020500                                                                          
020600*    ** REGISTRO DE RETORNO: DADOS DO CLIENTE E INDICADOR DE     *        
020700*    ** ACHADO/NAO-ACHADO, MAIS MOTIVO DE ERRO QUANDO PRECISO.   *        
020800*    ** O CHAMADOR DEVE SEMPRE CONFERIR LK-CLIENTE-ACHADO ANTES  *        
020900*    ** DE USAR OS DEMAIS CAMPOS.                                *        
021000 01 LK-CLIENTE-REG.                                                       
021100     05 LK-CUSTOMER-ID            PIC 9(09).                              
021200     05 LK-CUSTOMER-NAME          PIC X(30).                              
021300     05 LK-CUSTOMER-TYPE          PIC X(06).                              
021400     05 LK-REGION                 PIC X(10).                              
021500*        ** 'Y' SE O CLIENTE FOI ACHADO NA TABELA, 'N' SENAO.   *         
021600     05 LK-CLIENTE-ACHADO         PIC X(01) VALUE 'N'.                    
021700         88 LK-CLIENTE-FOI-ACHADO     VALUE 'Y'.                          
021800*        ** CODIGO/DESCRICAO DO MOTIVO, QUANDO NAO ACHADO OU    *         
021900*        ** QUANDO O ARQUIVO DE CLIENTES NAO PODE SER ABERTO.   *         
022000     05 LK-MOTIVO-ERRO-O.                                                 
022100         10 LK-COD-ERRO-O         PIC X(20) VALUE SPACES.                 
022200         10 LK-DES-ERRO-O         PIC X(60) VALUE SPACES.                 
022300                                                                          
022400*----------------------------------------------------------------*        
022500* LOGICA PRINCIPAL -- CARREGA A TABELA (SE PRECISO) E BUSCA      *        
022600* O CLIENTE PEDIDO PELO CHAMADOR.                                *        
022700*----------------------------------------------------------------*        
022800 PROCEDURE DIVISION USING LK-ENTRADA, LK-CLIENTE-REG.                     
022900*----------------------------------------------------------------*        
023000                                                                          
023100*    ** PASSO 1: GARANTIR QUE A TABELA JA ESTA CARREGADA.        *        
023200     PERFORM 1000-INICIAR-PROGRAMA                                        
023300        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
023400                                                                          
023500*    ** PASSO 2: BUSCAR O CLIENTE PEDIDO NA TABELA.              *        
023600     PERFORM 1300-BUSCAR-CLIENTE                                          
023700        THRU 1300-BUSCAR-CLIENTE-FIN.                                     
023800                                                                          
023900*    ** DEVOLVE O CONTROLE AO CHAMADOR (FINCOMPR OU OUTRO JOB).  *        
024000     EXIT PROGRAM.                                                        
024100                                                                          
024200*----------------------------------------------------------------*        
024300* 1000-INICIAR-PROGRAMA                                          *        
024400* PREPARA O REGISTRO DE RETORNO E GARANTE QUE A TABELA DE        *        
024500* CLIENTES ESTA CARREGADA ANTES DE QUALQUER BUSCA.               *        
024600*----------------------------------------------------------------*        
024700 1000-INICIAR-PROGRAMA.                                                   
024800                                                                          
024900*    ** LIMPA O REGISTRO DE RETORNO A CADA CHAMADA, PARA NAO     *        
025000*    ** ARRASTAR DADOS DE UMA CONSULTA ANTERIOR.                 *        
025100     INITIALIZE LK-CLIENTE-REG.                                           
025200     MOVE LK-CUSTOMER-ID OF LK-ENTRADA                                    
025300                       TO LK-CUSTOMER-ID OF LK-CLIENTE-REG.               
025400                                                                          
025500*    ** SO CARREGA A TABELA NA PRIMEIRA CHAMADA DA EXECUCAO.     *        
025600     IF NOT WS-TABELA-JA-CARGADA                                          
025700         PERFORM 1100-CARREGAR-TABELA                                     
025800            THRU 1100-CARREGAR-TABELA-FIN                                 
025900     END-IF.                                                              
026000                                                                          
026100 1000-INICIAR-PROGRAMA-FIN.                                               
026200     EXIT.                                                                
026300                                                                          
026400*----------------------------------------------------------------*        
026500* 1100-CARREGAR-TABELA                                           *        
026600* ABRE O CADASTRO DE CLIENTES E LE TODOS OS REGISTROS PARA A     *        
026700* TABELA EM MEMORIA.  SO RODA UMA VEZ POR EXECUCAO DO LOTE.      *        
026800*----------------------------------------------------------------*        
026900 1100-CARREGAR-TABELA.                                                    
027000                                                                          
027100     OPEN INPUT ENT-CLIENTES.                                             
027200                                                                          
027300     EVALUATE TRUE                                                        
027400*        ** ABERTURA NORMAL -- SEGUE PARA A CARGA DOS REGISTROS.*         
027500         WHEN FS-CLIENTES-OK                                              
027600             CONTINUE                                                     
027700*        ** ARQUIVO DO DIA AINDA NAO FOI GERADO -- AVISA E       *        
027800*        ** DEVOLVE SEM CLIENTE NENHUM ACHADO.                  *         
027900         WHEN FS-CLIENTES-NFD                                             
028000             DISPLAY 'MAESTCLI: ARQUIVO DE CLIENTES NAO ACHADO'           
028100             DISPLAY 'FILE STATUS: ' FS-CLIENTES                          
028200             MOVE 'CUST-NFD'        TO LK-COD-ERRO-O                      
028300             MOVE 'ARQUIVO DE CLIENTES NAO ENCONTRADO'                    
028400                                    TO LK-DES-ERRO-O                      
028500             GO TO 1100-CARREGAR-TABELA-FIN                               
028600*        ** QUALQUER OUTRO STATUS E FALHA GRAVE DE AMBIENTE --   *        
028700*        ** NAO DA PARA CONTINUAR O LOTE SEM O CADASTRO.         *        
028800         WHEN OTHER                                                       
028900             DISPLAY 'MAESTCLI: ERRO AO ABRIR ARQ. DE CLIENTES'           
029000             DISPLAY 'FILE STATUS: ' FS-CLIENTES                          
029100             STOP RUN                                                     
029200     END-EVALUATE.                                                        
029300                                                                          
029400*    ** LE TODO O ARQUIVO, UM REGISTRO POR VEZ, ATE O FIM.       *        
029500     PERFORM 1110-LER-CLIENTE                                             
029600        THRU 1110-LER-CLIENTE-FIN                                         
029700        UNTIL FS-CLIENTES-EOF.                                            
029800                                                                          
029900     CLOSE ENT-CLIENTES.                                                  
030000     MOVE 'Y' TO WS-TABELA-CARGADA.                                       
030100                                                                          
030200*    ** TRACE DE DEPURACAO: CONFIRMA A VERSAO DO MODULO E O      *MQ130919
030300*    ** TOTAL DE CLIENTES EFETIVAMENTE CARREGADOS NA TABELA.     *MQ130919
030400     IF MAESTCLI-DEBUG-ON                                                 
030500         DISPLAY 'MAESTCLI: VERSAO ' WS-VERSAO-MODULO             MQ130919
030600         DISPLAY 'MAESTCLI: CLIENTES CARREGADOS=' WS-QTD-CLIENTES MQ130919
030700     END-IF.                                                              
030800                                                                          
030900 1100-CARREGAR-TABELA-FIN.                                                
031000     EXIT.                                                                
031100                                                                          
031200*----------------------------------------------------------------*        
031300* 1110-LER-CLIENTE                                               *        
031400* LE UM REGISTRO DO CADASTRO E EMPILHA NA TABELA EM MEMORIA.     *        
031500* AVISA SE A TABELA CHEGAR AO LIMITE (WS-MAX-CLIENTES) PARA      *        
031600* EVITAR ESTOURO DE SUBSCRITO CASO A BASE CRESCA DE NOVO.        *        
031700*----------------------------------------------------------------*        
031800 1110-LER-CLIENTE.                                                        
031900                                                                          
032000     READ ENT-CLIENTES.                                                   
032100                                                                          
032200     EVALUATE TRUE                                                        
032300         WHEN FS-CLIENTES-OK                                              
032400*            ** SE A TABELA JA ESTA NO LIMITE, NAO EMPILHA MAIS -*MQ130919
032500*            ** PREFERIVEL IGNORAR O EXCEDENTE A ESTOURAR A      *MQ130919
032600*            ** TABELA (VER CH-1288, QUE JA AUMENTOU O LIMITE    *MQ130919
032700*            ** UMA VEZ).                                        *MQ130919
032800             IF WS-QTD-CLIENTES = WS-MAX-CLIENTES                 MQ130919
032900                 DISPLAY 'MAESTCLI: TABELA DE CLIENTES CHEIA -- ' MQ130919
033000                 DISPLAY 'REGISTROS EXCEDENTES SERAO IGNORADOS'   MQ130919
033100             ELSE                                                         
033200*                ** EMPILHA O REGISTRO LIDO NA PROXIMA POSICAO  *         
033300*                ** LIVRE DA TABELA EM MEMORIA.                 *         
033400                 ADD 1 TO WS-QTD-CLIENTES                                 
033500                 MOVE WS-ENT-CUSTOMER-ID      TO                          
033600                      WS-TAB-CUSTOMER-ID (WS-QTD-CLIENTES)                
033700                 MOVE WS-ENT-CUSTOMER-NAME    TO                          
033800                      WS-TAB-CUSTOMER-NAME (WS-QTD-CLIENTES)              
033900                 MOVE WS-ENT-CUSTOMER-TYPE    TO                          
034000                      WS-TAB-CUSTOMER-TYPE (WS-QTD-CLIENTES)              
034100                 MOVE WS-ENT-REGION           TO                          
034200                      WS-TAB-REGION (WS-QTD-CLIENTES)                     
034300             END-IF                                                       
034400*        ** FIM DE ARQUIVO -- NADA A FAZER, O PERFORM UNTIL      *        
034500*        ** DA CHAMADORA ENCERRA O LACO.                         *        
034600         WHEN FS-CLIENTES-EOF                                             
034700             CONTINUE                                                     
034800*        ** QUALQUER OUTRO STATUS DURANTE A LEITURA E FALHA      *        
034900*        ** GRAVE -- O CADASTRO PODE ESTAR CORROMPIDO.           *        
035000         WHEN OTHER                                                       
035100             DISPLAY 'MAESTCLI: ERRO AO LER ARQ. DE CLIENTES'             
035200             DISPLAY 'FILE STATUS: ' FS-CLIENTES                          
035300             STOP RUN                                                     
035400     END-EVALUATE.                                                        
035500                                                                          
035600 1110-LER-CLIENTE-FIN.                                                    
035700     EXIT.                                                                
035800                                                                          
035900*----------------------------------------------------------------*        
036000* 1300-BUSCAR-CLIENTE                                            *        
036100* BUSCA BINARIA (SEARCH ALL) NA TABELA PELO CUSTOMER-ID          *        
036200* RECEBIDO NA CHAMADA.  A TABELA PRECISA VIR ORDENADA POR        *        
036300* CUSTOMER-ID (GARANTIDO PELA EXTRACAO DIARIA, CH-1041).         *        
036400*----------------------------------------------------------------*        
036500 1300-BUSCAR-CLIENTE.                                                     
036600                                                                          
036700*    ** COPIA A CHAVE PARA A VISTA ALTERNATIVA, SO PARA O        *        
036800*    ** DISPLAY DE DIAGNOSTICO PODER IMPRIMIR A VERSAO ALFA.     *        
036900     MOVE LK-CUSTOMER-ID OF LK-ENTRADA TO WS-CUSTOMER-ID-NUM.             
037000                                                                          
037100     SEARCH ALL WS-TAB-CLIENTE                                            
037200*        ** CHAVE NAO ACHADA NA TABELA.                          *        
037300         AT END                                                           
037400             PERFORM 1310-CLIENTE-NAO-ACHADO                              
037500                THRU 1310-CLIENTE-NAO-ACHADO-FIN                          
037600*        ** CHAVE ACHADA -- IX-TAB-CLI APONTA PARA A LINHA.      *        
037700         WHEN WS-TAB-CUSTOMER-ID (IX-TAB-CLI) =                           
037800              LK-CUSTOMER-ID OF LK-ENTRADA                                
037900             PERFORM 1320-CLIENTE-ACHADO                                  
038000                THRU 1320-CLIENTE-ACHADO-FIN                              
038100     END-SEARCH.                                                          
038200                                                                          
038300 1300-BUSCAR-CLIENTE-FIN.                                                 
038400     EXIT.                                                                
038500                                                                          
038600*----------------------------------------------------------------*        
038700* 1310-CLIENTE-NAO-ACHADO                                        *        
038800* CLIENTE NAO CADASTRADO -- DEVOLVE INDICADOR 'N' E O MOTIVO     *        
038900* DE ERRO PADRONIZADO (CH-1301, MESMA CONVENCAO DO CLVALEST).    *        
039000*----------------------------------------------------------------*        
039100 1310-CLIENTE-NAO-ACHADO.                                                 
039200                                                                          
039300     MOVE 'CUST-NFD'  TO LK-COD-ERRO-O.                                   
039400     MOVE 'CLIENTE NAO CADASTRADO' TO LK-DES-ERRO-O.                      
039500     MOVE 'N'          TO LK-CLIENTE-ACHADO.                              
039600                                                                          
039700 1310-CLIENTE-NAO-ACHADO-FIN.                                             
039800     EXIT.                                                                
039900                                                                          
040000*----------------------------------------------------------------*        
040100* 1320-CLIENTE-ACHADO                                            *        
040200* DEVOLVE OS DADOS CADASTRAIS DO CLIENTE ACHADO E, SE O TRACE    *        
040300* DE DEPURACAO ESTIVER LIGADO, IMPRIME A CATEGORIA E A REGIAO    *        
040400* JA DECOMPOSTAS NAS VISTAS ALTERNATIVAS ACIMA.                  *        
040500*----------------------------------------------------------------*        
040600 1320-CLIENTE-ACHADO.                                                     
040700                                                                          
040800*    ** COPIA OS DADOS DA LINHA ACHADA NA TABELA PARA O          *        
040900*    ** REGISTRO DE RETORNO DO CHAMADOR.                         *        
041000     MOVE WS-TAB-CUSTOMER-NAME (IX-TAB-CLI) TO LK-CUSTOMER-NAME.          
041100     MOVE WS-TAB-CUSTOMER-TYPE (IX-TAB-CLI) TO LK-CUSTOMER-TYPE.          
041200     MOVE WS-TAB-REGION (IX-TAB-CLI)        TO LK-REGION.                 
041300     MOVE 'Y'                               TO LK-CLIENTE-ACHADO.         
041400                                                                          
041500*    ** TRACE DE DEPURACAO: DECOMPOE CATEGORIA E REGIAO NAS      *        
041600*    ** VISTAS ALTERNATIVAS E IMPRIME, SO QUANDO UPSI-0 LIGADA.  *        
041700     IF MAESTCLI-DEBUG-ON                                                 
041800         MOVE LK-CUSTOMER-TYPE TO WS-TIPO-CLIENTE-ALFA                    
041900         MOVE LK-REGION        TO WS-REGION-ALFA                          
042000         DISPLAY 'MAESTCLI: CLIENTE ACHADO TIPO='                         
042100                 WS-TIPO-COD-1 WS-TIPO-COD-2                              
042200         DISPLAY 'MAESTCLI: REGIAO PREFIXO/RESTO='                        
042300                 WS-REGION-PREF-3 '/' WS-REGION-RESTO                     
042400     END-IF.                                                              
042500                                                                          
042600 1320-CLIENTE-ACHADO-FIN.                                                 
042700     EXIT.                                                                
042800                                                                          
042900*----------------------------------------------------------------*        
043000* FIM DO PROGRAMA MAESTCLI.                                      *        
043100*----------------------------------------------------------------*        
043200 END PROGRAM MAESTCLI.                                                    
