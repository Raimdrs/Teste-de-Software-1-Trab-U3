000100*----------------------------------------------------------------*        
000200*  RESUMEN  --  LINHAS DO RELATORIO DE FIM DE JOB (RUN-REPORT)   *        
000300*  Uma unica area de 132 posicoes redefinida em varias vistas    *        
000400*  (cabecalho, detalhe por carrinho, linha de totais) segundo    *        
000500*  o layout impresso em cada momento do processamento.           *        
000600*----------------------------------------------------------------*        
000700 01 WS-LINHA-RELATORIO.                                                   
000800     05 WS-LIN-CABECALHO-1.                                               
000900         10 FILLER                   PIC X(40)                            
001000             VALUE 'RELATORIO DE FECHAMENTO DE COMPRAS'.                  
001100         10 FILLER                   PIC X(12) VALUE SPACES.              
001200         10 FILLER                   PIC X(11)                            
001300             VALUE 'DATA EXEC: '.                                         
001400         10 WS-CAB-DIA               PIC 9(02).                           
001500         10 FILLER                   PIC X VALUE '/'.                     
001600         10 WS-CAB-MES               PIC 9(02).                           
001700         10 FILLER                   PIC X VALUE '/'.                     
001800         10 WS-CAB-ANO               PIC 9(04).                           
001900         10 FILLER                   PIC X(59) VALUE SPACES.              
002000     05 WS-LIN-CABECALHO-2 REDEFINES WS-LIN-CABECALHO-1.                  
002100         10 FILLER                   PIC X(12) VALUE 'CART-ID'.           
002200         10 FILLER                   PIC X(14)                            
002300             VALUE 'CUSTOMER-ID'.                                         
002400         10 FILLER                   PIC X(08) VALUE 'STATUS'.            
002500         10 FILLER                   PIC X(18) VALUE SPACES.              
002600         10 FILLER                   PIC X(18) VALUE 'TOTAL-COST'.        
002700         10 FILLER                   PIC X(62) VALUE SPACES.              
002800     05 WS-LIN-DETALHE REDEFINES WS-LIN-CABECALHO-1.                      
002900         10 WS-DET-CART-ID           PIC Z(08)9.                          
003000         10 FILLER                   PIC X(03) VALUE SPACES.              
003100         10 WS-DET-CUSTOMER-ID       PIC Z(08)9.                          
003200         10 FILLER                   PIC X(03) VALUE SPACES.              
003300         10 WS-DET-STATUS            PIC X(01).                           
003400         10 FILLER                   PIC X(05) VALUE SPACES.              
003500         10 WS-DET-TOTAL-COST        PIC Z(07)9.99.                       
003600         10 FILLER                   PIC X(91) VALUE SPACES.              
003700     05 WS-LIN-SEPARADOR             PIC X(132) VALUE ALL '-'.            
003800     05 WS-LIN-TOTAIS REDEFINES WS-LIN-CABECALHO-1.                       
003900         10 FILLER                   PIC X(20)                            
004000             VALUE 'CARRINHOS LIDOS.....'.                                
004100         10 WS-TOT-CARTS-LIDOS       PIC Z(06)9.                          
004200         10 FILLER                   PIC X(06) VALUE SPACES.              
004300         10 FILLER                   PIC X(20)                            
004400             VALUE 'COMPRAS FINALIZADAS.'.                                
004500         10 WS-TOT-FINALIZADAS       PIC Z(06)9.                          
004600         10 FILLER                   PIC X(72) VALUE SPACES.              
004700     05 WS-LIN-TOTAIS-2 REDEFINES WS-LIN-CABECALHO-1.                     
004800         10 FILLER                   PIC X(21)                            
004900             VALUE 'REJ. FORA DE ESTOQUE.'.                               
005000         10 WS-TOT-REJ-ESTOQUE       PIC Z(06)9.                          
005100         10 FILLER                   PIC X(04) VALUE SPACES.              
005200         10 FILLER                   PIC X(22)                            
005300             VALUE 'REJ. PAGAMENTO RECUS..'.                              
005400         10 WS-TOT-REJ-PAGAMENTO     PIC Z(06)9.                          
005500         10 FILLER                   PIC X(71) VALUE SPACES.              
005600     05 WS-LIN-TOTAIS-3 REDEFINES WS-LIN-CABECALHO-1.                     
005700         10 FILLER                   PIC X(21)                            
005800             VALUE 'REJ. BAIXA ESTOQUE...'.                               
005900         10 WS-TOT-REJ-BAIXA         PIC Z(06)9.                          
006000         10 FILLER                   PIC X(04) VALUE SPACES.              
006100         10 FILLER                   PIC X(22)                            
006200             VALUE 'PAGAMENTOS CANCELADOS.'.                              
006300         10 WS-TOT-PAGTO-CANCEL      PIC Z(06)9.                          
006400         10 FILLER                   PIC X(71) VALUE SPACES.              
006500     05 WS-LIN-TOTAIS-4 REDEFINES WS-LIN-CABECALHO-1.                     
006600         10 FILLER                   PIC X(30)                            
006700             VALUE 'VALOR TOTAL DAS COMPRAS OK...'.                       
006800         10 WS-TOT-VALOR-GERAL       PIC Z(09)9.99.                       
006900         10 FILLER                   PIC X(89) VALUE SPACES.              
